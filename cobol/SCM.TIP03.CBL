000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    SECURITY-MASTER-RECORD.                                   
000030 AUTHOR.        D K TREVINO.                                              
000040 INSTALLATION.  MIDWEST TRUST DATA SERVICES - PERSONAL LEDGER DIV.        
000050 DATE-WRITTEN.  11/18/1988.                                               
000060 DATE-COMPILED. 11/18/1988.                                               
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000080*----------------------------------------------------------------*        
000090*  SCM.TIP03  -  SECURITY MASTER RECORD                          *        
000100*  ONE RECORD PER SECURITY KNOWN TO THE LEDGER.  LOADED TO A     *        
000110*  TABLE BY THE OFX IMPORT PROCESSOR AND SEARCHED BY THE         *        
000120*  SECURITY ID AS IT APPEARS ON THE BROKERAGE DOWNLOAD FEED.     *        
000130*----------------------------------------------------------------*        
000140*  CHANGE LOG                                                    *        
000150*    DATE       WHO   REQ NO    DESCRIPTION                     *         
000160*    --------   ----  --------  ----------------------------    *         
000170*    11/18/88   DKT   ML-0202   ORIGINAL LAYOUT.                 *        
000180*    07/09/90   DKT   ML-0248   ADDED SCM-SECURITY-TYPE-CODE FOR *        
000190*                                MUTUAL FUND VS. EQUITY SPLIT.   *        
000200*    01/06/93   MEW   ML-0302   ADDED SCM-LAST-PRICE AND         *        
000210*                                SCM-LAST-PRICE-DATE FOR PRICE   *        
000220*                                FEED RECONCILE (NOT USED BY     *        
000230*                                THE IMPORT STEP ITSELF).        *        
000240*    03/14/98   PJK   ML-0390   Y2K - VERIFIED CC-YY-MM-DD VIEW  *        
000250*                                BELOW HANDLES CENTURY 20 SPAN.  *        
000260*    10/04/04   NBS   ML-0489   ADDED SCM-CUSIP-SW TO FLAG WHEN  *        
000270*                                SCM-ID IS A 9-CHARACTER CUSIP.  *        
000280*----------------------------------------------------------------*        
000290 ENVIRONMENT DIVISION.                                                    
000300 CONFIGURATION SECTION.                                                   
000310 SPECIAL-NAMES.                                                           
000320     C01 IS TOP-OF-FORM                                                   
000330     UPSI-2 ON STATUS IS SCM-TEST-RUN.                                    
000340 INPUT-OUTPUT SECTION.                                                    
000350 FILE-CONTROL.                                                            
000360     SELECT SECURITY-MASTER-RECORD ASSIGN TO SECFILE.                     
000370 DATA DIVISION.                                                           
000380 FILE SECTION.                                                            
000390 FD  SECURITY-MASTER-RECORD.                                              
000400 01  SECURITY-MASTER-RECORD.                                              
000410*        HEADER/DETAIL/TRAILER EXTRACT - THE IMPORT PROCESSOR    *        
000420*        LOADS ONLY THE "SMD" ROWS TO ITS SECURITY TABLE.        *        
000430     05  SCM-RECORD-CODE                 PIC X(03).                       
000440         88  SCM-HEADER-RECORD               VALUE "SMH".                 
000450         88  SCM-DETAIL-RECORD               VALUE "SMD".                 
000460         88  SCM-TRAILER-RECORD              VALUE "SMT".                 
000470     05  SCM-SEQUENCE-NUMBER              PIC 9(03).                      
000480     05  SCM-DETAIL-AREA.                                                 
000490*            SEC-ID IS THE KEY THE IMPORT PROCESSOR SEARCHES     *        
000500*            AGAINST IMP-SECURITY-ID OFF THE BROKERAGE FEED -    *        
000510*            SEC-SYMBOL/SEC-NAME ARE CARRIED FOR REPORTING ONLY. *        
000520         10  SEC-ID                       PIC X(12).                      
000530         10  SEC-SYMBOL                   PIC X(08).                      
000540         10  SEC-NAME                     PIC X(30).                      
000550*            EQUITY/FUND/BOND/OTHER CLASSIFICATION - NOT TESTED  *        
000560*            BY THE IMPORT STEP TODAY, CARRIED FOR THE PLANNED   *        
000570*            PER-CLASS POSITION REPORT (ML-0248).                *        
000580         10  SCM-SECURITY-TYPE-CODE       PIC X(01).                      
000590             88  SCM-TYPE-EQUITY              VALUE "E".                  
000600             88  SCM-TYPE-MUTUAL-FUND          VALUE "M".                 
000610             88  SCM-TYPE-BOND                 VALUE "B".                 
000620             88  SCM-TYPE-OTHER                VALUE "O".                 
000630*            SET WHEN SEC-ID IS A 9-CHARACTER CUSIP RATHER THAN  *        
000640*            A TICKER SYMBOL - LETS A DOWNSTREAM FEED THAT       *        
000650*            SUPPLIES ONLY CUSIPS MATCH THIS TABLE (ML-0489).    *        
000660         10  SCM-CUSIP-SW                 PIC X(01).                      
000670             88  SCM-ID-IS-CUSIP               VALUE "Y".                 
000680             88  SCM-ID-IS-TICKER              VALUE "N" " ".             
000690*            LAST KNOWN PRICE AND PRICING DATE FROM THE OVERNIGHT*        
000700*            PRICE FEED - INFORMATIONAL, NOT REFERENCED BY THE   *        
000710*            IMPORT PROCESSOR (ML-0302).                         *        
000720         10  SCM-LAST-PRICE               PIC 9(07)V9(04).                
000730         10  SCM-LAST-PRICE-DATE          PIC 9(08).                      
000740         10  SCM-LAST-PRICE-DATE-BRK REDEFINES                            
000750                 SCM-LAST-PRICE-DATE.                                     
000760             15  SCM-LAST-PRICE-CC        PIC 9(02).                      
000770             15  SCM-LAST-PRICE-YY        PIC 9(02).                      
000780             15  SCM-LAST-PRICE-MM        PIC 9(02).                      
000790             15  SCM-LAST-PRICE-DD        PIC 9(02).                      
000800*            DATE THE SECURITY WAS FIRST SET UP ON THE LEDGER.   *        
000810         10  SCM-ADDED-DATE               PIC 9(08).                      
000820         10  SCM-ADDED-DATE-BRK REDEFINES SCM-ADDED-DATE.                 
000830             15  SCM-ADDED-CC             PIC 9(02).                      
000840             15  SCM-ADDED-YY             PIC 9(02).                      
000850             15  SCM-ADDED-MM             PIC 9(02).                      
000860             15  SCM-ADDED-DD             PIC 9(02).                      
000870         10  FILLER                       PIC X(20).                      
000880*        TRAILER VIEW - COUNT OF SECURITIES ON FILE, WRITTEN BY  *        
000890*        THE SECURITY MASTER MAINTENANCE JOB.                    *        
000900     05  SCM-TRAILER-AREA REDEFINES SCM-DETAIL-AREA.                      
000910         10  SCM-TOTAL-SECURITIES-CNT     PIC 9(07).                      
000920         10  FILLER                       PIC X(76).                      
000930*----------------------------------------------------------------*        
000940*  RECORD LAYOUT MEMBER - RESTATED INLINE IN OFXIMP01'S FD       *        
000950*  SECURITY-FILE.  STUB PROCEDURE DIVISION FOR STANDALONE        *        
000960*  COMPILE AND SELF-TEST UNDER UPSI-2 PER SHOP CONVENTION.       *        
000970*----------------------------------------------------------------*        
000980 WORKING-STORAGE SECTION.                                                 
000990 77  WS-SELFTEST-CNT               PIC 9(03)  COMP  VALUE ZERO.           
001000 PROCEDURE DIVISION.                                                      
001010 0000-COPYBOOK-STUB.                                                      
001020     IF SCM-TEST-RUN                                                      
001030         PERFORM 0100-SELFTEST-DISPLAY THRU 0100-EXIT.                    
001040     DISPLAY "SCM.TIP03 IS A RECORD LAYOUT MEMBER - NOT RUN".             
001050     STOP RUN.                                                            
001060 0100-SELFTEST-DISPLAY.                                                   
001070     ADD 1 TO WS-SELFTEST-CNT.                                            
001080     DISPLAY "SCM.TIP03 SELF-TEST SWITCH ON - PASS "                      
001090             WS-SELFTEST-CNT.                                             
001100 0100-EXIT.                                                               
001110     EXIT.                                                                
