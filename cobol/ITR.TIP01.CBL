000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    IMPORT-TRANSACTION-RECORD.                                
000030 AUTHOR.        R L HALVERSEN.                                            
000040 INSTALLATION.  MIDWEST TRUST DATA SERVICES - PERSONAL LEDGER DIV.        
000050 DATE-WRITTEN.  09/12/1986.                                               
000060 DATE-COMPILED. 09/12/1986.                                               
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000080*----------------------------------------------------------------*        
000090*  ITR.TIP01  -  IMPORT TRANSACTION RECORD                       *        
000100*  DOWNLOADED-STATEMENT TRANSACTION AS RECEIVED FROM THE BANK    *        
000110*  OR BROKER FEED (OFX-STYLE), ONE RECORD PER TRANSACTION,       *        
000120*  BEFORE IT IS MATCHED TO A LEDGER ACCOUNT AND POSTED.          *        
000130*----------------------------------------------------------------*        
000140*  CHANGE LOG                                                    *        
000150*    DATE       WHO   REQ NO    DESCRIPTION                     *         
000160*    --------   ----  --------  ----------------------------    *         
000170*    09/12/86   RLH   ML-0114   ORIGINAL LAYOUT - CASH IMPORT    *        
000180*                                TRANSACTIONS ONLY.              *        
000190*    02/03/87   RLH   ML-0129   ADDED IMP-CHECK-NO FOR CHECKING  *        
000200*                                ACCOUNT RECONCILE FEED.         *        
000210*    11/18/88   DKT   ML-0201   ADDED INVESTMENT SUB-RECORD AREA *        
000220*                                FOR BROKERAGE STMT DOWNLOAD.    *        
000230*    07/09/90   DKT   ML-0247   SPLIT COMMISSION AND OTHER FEES  *        
000240*                                INTO SEPARATE AMOUNT FIELDS.    *        
000250*    04/22/91   RLH   ML-0268   ADDED IMP-SUB-ACCOUNT FOR OFX    *        
000260*                                CASH SUB-ACCOUNT OVERRIDE RULE. *        
000270*    01/06/93   MEW   ML-0301   ADDED IMP-STATE RECONCILE CODES  *        
000280*                                NEW/NOT-EQUAL/EQUAL/IGNORE.     *        
000290*    08/30/95   MEW   ML-0330   WIDENED IMP-MEMO AND IMP-PAYEE   *        
000300*                                TO 40 CHARACTERS PER AUDIT REQ. *        
000310*    03/14/98   PJK   ML-0389   Y2K - IMP-DATE-POSTED CENTURY    *        
000320*                                WINDOW CONFIRMED, NO WIDTH CHG. *        
000330*    11/02/99   PJK   ML-0402   Y2K - VERIFIED CC-BREAKOUT VIEW  *        
000340*                                BELOW HANDLES CENTURY 20 SPAN.  *        
000350*    06/19/01   NBS   ML-0455   ADDED TRAN-TYPE 88-LEVELS FOR    *        
000360*                                REINVESTDIV / BUYSHARE / SELL.  *        
000370*    10/04/04   NBS   ML-0488   ADDED SECURITY-ID ALT VIEW       *        
000380*                                REDEFINE FOR CUSIP-ONLY FEEDS.  *        
000390*----------------------------------------------------------------*        
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM                                                   
000440     UPSI-0 ON STATUS IS ITR-TEST-RUN.                                    
000450 INPUT-OUTPUT SECTION.                                                    
000460 FILE-CONTROL.                                                            
000470     SELECT IMPORT-TRANSACTION-RECORD ASSIGN TO IMPFILE.                  
000480 DATA DIVISION.                                                           
000490 FILE SECTION.                                                            
000500 FD  IMPORT-TRANSACTION-RECORD.                                           
000510 01  IMPORT-TRANSACTION-RECORD.                                           
000520*        FITID IS THE BANK/BROKER'S OWN UNIQUE TRANSACTION ID -  *        
000530*        IT IS COPIED VERBATIM TO PST-FITID SO A RE-RUN OF THE   *        
000540*        SAME DOWNLOAD CAN BE DE-DUPED AGAINST THE LEDGER.       *        
000550     05  IMP-FITID                     PIC X(30).                         
000560*        RECONCILE STATE FROM THE DOWNLOAD/MATCH STEP THAT RUNS  *        
000570*        AHEAD OF THIS FEED.  ONLY NEW AND NOT-EQUAL ROWS ARE    *        
000580*        ELIGIBLE FOR POSTING - EQUAL AND IGNORE ARE ALREADY ON  *        
000590*        THE LEDGER OR DELIBERATELY SUPPRESSED UPSTREAM.         *        
000600     05  IMP-STATE                     PIC X(10).                         
000610         88  IMP-STATE-NEW                 VALUE "NEW".                   
000620         88  IMP-STATE-NOT-EQUAL           VALUE "NOT-EQUAL".             
000630         88  IMP-STATE-EQUAL               VALUE "EQUAL".                 
000640         88  IMP-STATE-IGNORE              VALUE "IGNORE".                
000650         88  IMP-STATE-ELIGIBLE           VALUE "NEW" "NOT-EQUAL".        
000660         88  IMP-STATE-DUP-OR-SKIP        VALUE "EQUAL" "IGNORE".         
000670*        LEDGER ACCOUNT THIS TRANSACTION LANDS ON.  MATCHED      *        
000680*        AGAINST THE BASE ACCOUNT TO DECIDE SINGLE VS DOUBLE     *        
000690*        ENTRY FOR CASH TRANSACTIONS.                            *        
000700     05  IMP-ACCOUNT-NO                PIC X(20).                         
000710*        SIGNED TRANSACTION AMOUNT.  THE SIGN VIEW BELOW LETS A  *        
000720*        DISPLAY OR REPORT PARAGRAPH TEST THE SIGN BYTE WITHOUT  *        
000730*        DISTURBING THE ARITHMETIC FIELD ITSELF.                 *        
000740     05  IMP-AMOUNT                    PIC S9(11)V99.                     
000750     05  IMP-AMOUNT-SIGN-VIEW REDEFINES IMP-AMOUNT.                       
000760         10  IMP-AMOUNT-SIGN            PIC X(01).                        
000770         10  IMP-AMOUNT-DIGITS          PIC 9(10)V99.                     
000780*        POSTING DATE YYYYMMDD, WITH THE USUAL CENTURY/YEAR/     *        
000790*        MONTH/DAY BREAKOUT VIEW - SEE ML-0402 Y2K CONFIRMATION. *        
000800     05  IMP-DATE-POSTED               PIC 9(08).                         
000810     05  IMP-DATE-POSTED-BRK REDEFINES IMP-DATE-POSTED.                   
000820         10  IMP-DATE-POSTED-CC        PIC 9(02).                         
000830         10  IMP-DATE-POSTED-YY        PIC 9(02).                         
000840         10  IMP-DATE-POSTED-MM        PIC 9(02).                         
000850         10  IMP-DATE-POSTED-DD        PIC 9(02).                         
000860*        FREE-TEXT MEMO AND PAYEE AS SUPPLIED BY THE FEED, PLUS  *        
000870*        THE CHECK NUMBER USED BY THE CHECKING-ACCOUNT RECONCILE.*        
000880     05  IMP-MEMO                      PIC X(40).                         
000890     05  IMP-PAYEE                     PIC X(40).                         
000900     05  IMP-CHECK-NO                  PIC X(10).                         
000910*        'Y' ROUTES THE RECORD TO THE INVESTMENT POSTING LOGIC   *        
000920*        INSTEAD OF THE PLAIN CASH SINGLE/DOUBLE ENTRY LOGIC.    *        
000930     05  IMP-INVEST-FLAG               PIC X(01).                         
000940         88  IMP-IS-INVESTMENT             VALUE "Y".                     
000950         88  IMP-IS-NOT-INVESTMENT         VALUE "N" " ".                 
000960*        INVESTMENT SUB-RECORD - MEANINGLESS UNLESS IMP-INVEST-  *        
000970*        FLAG IS 'Y'.  TRAN-TYPE DRIVES WHICH POSTING PARAGRAPH  *        
000980*        IN THE IMPORT PROCESSOR'S 5000 SERIES BUILDS THE ENTRY. *        
000990     05  IMP-INVEST-AREA.                                                 
001000         10  IMP-TRAN-TYPE              PIC X(12).                        
001010             88  IMP-TYPE-DIVIDEND          VALUE "DIVIDEND".             
001020             88  IMP-TYPE-REINVESTDIV       VALUE "REINVESTDIV".          
001030             88  IMP-TYPE-BUYSHARE          VALUE "BUYSHARE".             
001040             88  IMP-TYPE-SELLSHARE         VALUE "SELLSHARE".            
001050*            SECURITY IDENTIFIER AS SUPPLIED BY THE FEED -       *        
001060*            LOOKED UP AGAINST THE SECURITY MASTER TABLE TO      *        
001070*            RESOLVE THE LEDGER SYMBOL.  UNMATCHED = ERROR.      *        
001080         10  IMP-SECURITY-ID            PIC X(12).                        
001090*            UNITS AND UNIT PRICE FOR BUY/SELL/REINVEST - FOUR   *        
001100*            DECIMAL PLACES PER SHOP MONEY-ARITHMETIC STANDARD.  *        
001110         10  IMP-UNITS                  PIC S9(09)V9(04).                 
001120         10  IMP-UNIT-PRICE             PIC S9(09)V9(04).                 
001130*            COMMISSION AND OTHER FEES - EACH NON-ZERO VALUE     *        
001140*            GENERATES ITS OWN NEGATED FEE POSTING (ML-0247).    *        
001150         10  IMP-COMMISSION             PIC S9(09)V99.                    
001160         10  IMP-FEES                   PIC S9(09)V99.                    
001170*            OFX SUB-ACCOUNT TAG.  "CASH" FORCES THE CASH LEG OF *        
001180*            THE INVESTMENT ENTRY ONTO THE BASE ACCOUNT ITSELF   *        
001190*            RATHER THAN THE TRANSACTION'S OWN ACCOUNT NUMBER.   *        
001200         10  IMP-SUB-ACCOUNT            PIC X(08).                        
001210             88  IMP-SUB-ACCOUNT-CASH       VALUE "CASH".                 
001220*        ALTERNATE VIEW FOR FEEDS THAT SUPPLY ONLY A BARE CUSIP  *        
001230*        IN PLACE OF THE FULL INVESTMENT SUB-RECORD (ML-0488).   *        
001240     05  IMP-INVEST-AREA-CUSIP REDEFINES IMP-INVEST-AREA.                 
001250         10  IMP-CUSIP-ONLY             PIC X(12).                        
001260         10  FILLER                     PIC X(45).                        
001270     05  FILLER                         PIC X(09).                        
001280*----------------------------------------------------------------*        
001290*  RECORD LAYOUT MEMBER - RESTATED INLINE IN OFXIMP01'S FD       *        
001300*  IMPORT-FILE.  THE STUB BELOW LETS THIS MEMBER COMPILE AND     *        
001310*  SELF-TEST STANDALONE UNDER UPSI-0 PER SHOP CONVENTION.        *        
001320*----------------------------------------------------------------*        
001330 WORKING-STORAGE SECTION.                                                 
001340 77  WS-SELFTEST-CNT               PIC 9(03)  COMP  VALUE ZERO.           
001350 PROCEDURE DIVISION.                                                      
001360*        UPSI-0 ON DRIVES THE SELF-TEST DISPLAY; OTHERWISE THE   *        
001370*        MEMBER SIMPLY REPORTS ITSELF AND STOPS.                 *        
001380 0000-COPYBOOK-STUB.                                                      
001390     IF ITR-TEST-RUN                                                      
001400         PERFORM 0100-SELFTEST-DISPLAY THRU 0100-EXIT.                    
001410     DISPLAY "ITR.TIP01 IS A RECORD LAYOUT MEMBER - NOT RUN".             
001420     STOP RUN.                                                            
001430 0100-SELFTEST-DISPLAY.                                                   
001440     ADD 1 TO WS-SELFTEST-CNT.                                            
001450     DISPLAY "ITR.TIP01 SELF-TEST SWITCH ON - PASS "                      
001460             WS-SELFTEST-CNT.                                             
001470 0100-EXIT.                                                               
001480     EXIT.                                                                
