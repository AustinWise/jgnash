000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    REMINDER-SCHEDULE-RECORD.                                 
000030 AUTHOR.        M E WOJCIK.                                               
000040 INSTALLATION.  MIDWEST TRUST DATA SERVICES - PERSONAL LEDGER DIV.        
000050 DATE-WRITTEN.  01/06/1993.                                               
000060 DATE-COMPILED. 01/06/1993.                                               
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000080*----------------------------------------------------------------*        
000090*  RSC.TIP06  -  REMINDER SCHEDULE RECORD                        *        
000100*  OUTPUT OF THE YEARLY REMINDER SCHEDULER.  ONE DETAIL RECORD   *        
000110*  PER REMINDER FOR WHICH A NEXT DUE DATE WAS COMPUTED, BRACKET  *        
000120*  BY A RUN-DATE HEADER AND A RECORD-COUNT TRAILER.              *        
000130*----------------------------------------------------------------*        
000140*  CHANGE LOG                                                    *        
000150*    DATE       WHO   REQ NO    DESCRIPTION                     *         
000160*    --------   ----  --------  ----------------------------    *         
000170*    01/06/93   MEW   ML-0305   ORIGINAL LAYOUT.                 *        
000180*    04/14/94   MEW   ML-0313   ADDED HEADER/TRAILER RECORD-TYPE *        
000190*                                CODES SO THE DOWNSTREAM CALENDAR*        
000200*                                LOAD CAN VALIDATE RUN COUNTS.   *        
000210*    03/14/98   PJK   ML-0394   Y2K - VERIFIED CC-YY-MM-DD VIEW  *        
000220*                                BELOW HANDLES CENTURY 20 SPAN.  *        
000230*----------------------------------------------------------------*        
000240 ENVIRONMENT DIVISION.                                                    
000250 CONFIGURATION SECTION.                                                   
000260 SPECIAL-NAMES.                                                           
000270     C01 IS TOP-OF-FORM                                                   
000280     UPSI-5 ON STATUS IS RSC-TEST-RUN.                                    
000290 INPUT-OUTPUT SECTION.                                                    
000300 FILE-CONTROL.                                                            
000310     SELECT REMINDER-SCHEDULE-RECORD ASSIGN TO SCHDFILE.                  
000320 DATA DIVISION.                                                           
000330 FILE SECTION.                                                            
000340 FD  REMINDER-SCHEDULE-RECORD.                                            
000350 01  REMINDER-SCHEDULE-RECORD.                                            
000360*        RUN DATE STAMPED ON EVERY ROW OF THE OUTPUT FILE, NOT   *        
000370*        JUST THE HEADER - LETS A DOWNSTREAM LOAD STEP VERIFY IT *        
000380*        PICKED UP TODAY'S SCHEDULE AND NOT A STALE COPY.        *        
000390     05  RSC-RUN-DATE                    PIC 9(08).                       
000400     05  RSC-RUN-DATE-BRK REDEFINES RSC-RUN-DATE.                         
000410         10  RSC-RUN-CC                   PIC 9(02).                      
000420         10  RSC-RUN-YY                   PIC 9(02).                      
000430         10  RSC-RUN-MM                   PIC 9(02).                      
000440         10  RSC-RUN-DD                   PIC 9(02).                      
000450*        HEADER/DETAIL/TRAILER CODES - ADDED BY ML-0313 SO THE   *        
000460*        CALENDAR LOAD JOB CAN CHECK ITS OWN RECORD COUNTS       *        
000470*        AGAINST THE TRAILER BEFORE COMMITTING THE SCHEDULE.     *        
000480     05  RSC-RECORD-TYPE-CDE              PIC X(02).                      
000490         88  RSC-RECORD-TYPE-HEADER           VALUE "HH".                 
000500         88  RSC-RECORD-TYPE-DETAIL           VALUE "DD".                 
000510         88  RSC-RECORD-TYPE-TRAILER          VALUE "TT".                 
000520     05  RSC-DETAIL-AREA.                                                 
000530*            REMINDER ID CARRIED FORWARD UNCHANGED FROM THE      *        
000540*            REMINDER MASTER RECORD THAT PRODUCED THIS ROW.      *        
000550         10  SCH-REMINDER-ID              PIC X(10).                      
000560*            NEXT OCCURRENCE DATE COMPUTED BY THE SCHEDULER'S    *        
000570*            DATE-ADVANCE LOGIC FOR THIS REMINDER'S INCREMENT.   *        
000580         10  SCH-DUE-DATE                 PIC 9(08).                      
000590         10  SCH-DUE-DATE-BRK REDEFINES SCH-DUE-DATE.                     
000600             15  SCH-DUE-CC               PIC 9(02).                      
000610             15  SCH-DUE-YY               PIC 9(02).                      
000620             15  SCH-DUE-MM               PIC 9(02).                      
000630             15  SCH-DUE-DD               PIC 9(02).                      
000640         10  FILLER                       PIC X(19).                      
000650*        TRAILER VIEW - REMINDERS READ VS SCHEDULES ACTUALLY     *        
000660*        WRITTEN.  A MISMATCH MEANS SOME REMINDERS WERE SKIPPED  *        
000670*        BY THE ENABLED/END-DATE EDIT AND SHOULD BE INVESTIGATED.*        
000680     05  RSC-TRAILER-AREA REDEFINES RSC-DETAIL-AREA.                      
000690         10  RSC-TOTAL-REMINDERS-READ     PIC 9(07).                      
000700         10  RSC-TOTAL-SCHEDULES-WRITE    PIC 9(07).                      
000710         10  FILLER                       PIC X(23).                      
000720*----------------------------------------------------------------*        
000730*  RECORD LAYOUT MEMBER - RESTATED INLINE IN THE YEARLY REMINDER *        
000740*  SCHEDULER'S FD SCHEDULE-FILE.  STUB PROCEDURE DIVISION FOR    *        
000750*  STANDALONE COMPILE AND SELF-TEST UNDER UPSI-5.                *        
000760*----------------------------------------------------------------*        
000770 WORKING-STORAGE SECTION.                                                 
000780 77  WS-SELFTEST-CNT               PIC 9(03)  COMP  VALUE ZERO.           
000790 PROCEDURE DIVISION.                                                      
000800 0000-COPYBOOK-STUB.                                                      
000810     IF RSC-TEST-RUN                                                      
000820         PERFORM 0100-SELFTEST-DISPLAY THRU 0100-EXIT.                    
000830     DISPLAY "RSC.TIP06 IS A RECORD LAYOUT MEMBER - NOT RUN".             
000840     STOP RUN.                                                            
000850 0100-SELFTEST-DISPLAY.                                                   
000860     ADD 1 TO WS-SELFTEST-CNT.                                            
000870     DISPLAY "RSC.TIP06 SELF-TEST SWITCH ON - PASS "                      
000880             WS-SELFTEST-CNT.                                             
000890 0100-EXIT.                                                               
000900     EXIT.                                                                
