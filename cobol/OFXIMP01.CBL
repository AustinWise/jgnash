000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    OFX-IMPORT-PROCESSOR.                                     
000030 AUTHOR.        R L HALVERSEN.                                            
000040 INSTALLATION.  MIDWEST TRUST DATA SERVICES - PERSONAL LEDGER DIV.        
000050 DATE-WRITTEN.  10/02/1986.                                               
000060 DATE-COMPILED. 10/02/1986.                                               
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000080*----------------------------------------------------------------*        
000090*  OFXIMP01  -  OFX IMPORT PROCESSOR                             *        
000100*  NIGHTLY BATCH STEP THAT READS THE DOWNLOADED BANK/BROKER      *        
000110*  STATEMENT FEED (IMPORT-FILE), MATCHES EACH TRANSACTION TO A   *        
000120*  LEDGER ACCOUNT AND, WHEN APPLICABLE, A SECURITY, AND WRITES   *        
000130*  ONE OR MORE POSTED-LEDGER RECORDS PER IMPORTED TRANSACTION.   *        
000140*  CONTROL TOTALS ARE PRINTED TO THE OPERATOR LISTING AT END OF  *        
000150*  RUN.  THE RUN-CONTROL ACCOUNT NUMBER AND CURRENCY ARE SUPPLIED*        
000160*  BY THE OPERATOR AT JOB START (SEE 1100-ACCEPT-RUN-PARMS).     *        
000170*----------------------------------------------------------------*        
000180*  CHANGE LOG                                                    *        
000190*    DATE       WHO   REQ NO    DESCRIPTION                     *         
000200*    --------   ----  --------  ----------------------------    *         
000210*    10/02/86   RLH   ML-0117   ORIGINAL PROGRAM - CASH SINGLE   *        
000220*                                AND DOUBLE ENTRY POSTINGS ONLY. *        
000230*    11/18/88   DKT   ML-0204   ADDED INVESTMENT POSTING LOGIC   *        
000240*                                (DIVIDEND/REINVESTDIV/BUY/SELL) *        
000250*                                AND THE SECURITY TABLE LOAD.    *        
000260*    04/22/91   RLH   ML-0270   ADDED IMP-SUB-ACCOUNT "CASH"     *        
000270*                                OVERRIDE FOR THE INVESTMENT     *        
000280*                                CASH LEG PER OFX SPEC CHANGE.   *        
000290*    01/06/93   MEW   ML-0306   ADDED IMP-STATE FILTER SO ONLY   *        
000300*                                NEW/NOT-EQUAL RECORDS ARE READ. *        
000310*    04/14/94   MEW   ML-0314   SPLIT COMMISSION AND OTHER FEES  *        
000320*                                INTO TWO SEPARATE FEE POSTINGS. *        
000330*    03/14/98   PJK   ML-0395   Y2K - IMP-DATE-POSTED AND        *        
000340*                                PST-DATE CENTURY WINDOW VERIFIED*        
000350*                                AGAINST THE 1986 BASE. NO CODE  *        
000360*                                CHANGE REQUIRED.                *        
000370*    11/02/99   PJK   ML-0403   Y2K - FULL REGRESSION RE-RUN OF  *        
000380*                                THE 1999/2000 BOUNDARY BATCH.   *        
000390*    06/19/01   NBS   ML-0457   WIDENED WS-SECURITY-TABLE AND    *        
000400*                                WS-ACCOUNT-TABLE FOR VOLUME     *        
000410*                                GROWTH (SEE REQ ML-0457).       *        
000420*    10/04/04   NBS   ML-0490   ADDED CONTROL TOTAL BREAKOUT BY  *        
000430*                                POSTING TYPE PER AUDIT REQUEST. *        
000440*    07/18/05   NBS   ML-0499   AUDIT FINDING - WS-RUN-BASE-     *        
000450*                                CURRENCY WAS LOADED BUT NEVER   *        
000460*                                CHECKED.  3500-FIND-BASE-       *        
000470*                                ACCOUNT NOW REJECTS A NUMBER    *        
000480*                                MATCH ON A DIFFERENT CURRENCY.  *        
000490*    07/25/05   NBS   ML-0500   AUDIT FINDING - THE TYPE-TOTAL   *        
000500*                                TABLE WAS LOADED IN 8000-PRINT- *        
000510*                                CONTROL-TOTALS, AFTER THE MAIN  *        
000520*                                LOOP HAD ALREADY SEARCHED IT    *        
000530*                                UNLOADED ON EVERY POSTING.      *        
000540*                                MOVED THE TABLE LOAD TO 1000-   *        
000550*                                INITIALIZE SO IT IS BUILT       *        
000560*                                BEFORE THE FIRST SEARCH.        *        
000570*----------------------------------------------------------------*        
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM                                                   
000620     UPSI-0 ON STATUS IS OFX-TEST-RUN-SW.                                 
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT IMPORT-FILE ASSIGN TO IMPFILE                                 
000660         ORGANIZATION IS LINE SEQUENTIAL                                  
000670         FILE STATUS IS WS-IMPORT-STATUS.                                 
000680     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                               
000690         ORGANIZATION IS LINE SEQUENTIAL                                  
000700         FILE STATUS IS WS-ACCOUNT-STATUS.                                
000710     SELECT SECURITY-FILE ASSIGN TO SECFILE                               
000720         ORGANIZATION IS LINE SEQUENTIAL                                  
000730         FILE STATUS IS WS-SECURITY-STATUS.                               
000740     SELECT POSTED-FILE ASSIGN TO POSTFILE                                
000750         ORGANIZATION IS LINE SEQUENTIAL                                  
000760         FILE STATUS IS WS-POSTED-STATUS.                                 
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790*----------------------------------------------------------------*        
000800*  THE FOUR FDS BELOW RESTATE, IN ABBREVIATED FORM, THE FIELDS   *        
000810*  THIS PROGRAM ACTUALLY REFERENCES FROM ITR.TIP01, ACM.TIP02,   *        
000820*  SCM.TIP03 AND PTR.TIP04.  SEE THOSE MEMBERS FOR THE FULL      *        
000830*  RECORD LAYOUTS, 88-LEVELS AND HISTORY NOT NEEDED HERE.        *        
000840*----------------------------------------------------------------*        
000850 FD  IMPORT-FILE                                                          
000860     LABEL RECORDS ARE STANDARD.                                          
000870*        ONE ROW PER DOWNLOADED TRANSACTION.  ONLY ELIGIBLE      *        
000880*        (NEW/NOT-EQUAL) ROWS ARE ACTED ON - SEE 4000 SERIES.    *        
000890 01  IMPORT-TRANSACTION-RECORD.                                           
000900     05  IMP-FITID                     PIC X(30).                         
000910*        ONLY NEW AND NOT-EQUAL ARE ELIGIBLE FOR POSTING - THE   *        
000920*        FULL EQUAL/IGNORE 88-LEVELS LIVE ON ITR.TIP01 ITSELF,   *        
000930*        NOT NEEDED HERE SINCE THIS PROGRAM NEVER TESTS THEM.    *        
000940     05  IMP-STATE                     PIC X(10).                         
000950         88  IMP-STATE-ELIGIBLE       VALUE "NEW" "NOT-EQUAL".            
000960*        FEED'S OWN ACCOUNT NUMBER - COMPARED TO THE RUN'S BASE  *        
000970*        ACCOUNT PARM IN 6000-PROCESS-CASH TO PICK SINGLE VS     *        
000980*        DOUBLE ENTRY, AND TO OVERRIDE THE INVESTMENT CASH LEG.  *        
000990     05  IMP-ACCOUNT-NO                PIC X(20).                         
001000*        SIGNED TRANSACTION AMOUNT AS DOWNLOADED - CARRIED       *        
001010*        UNCHANGED TO A SINGLE-ENTRY POSTING, RE-SIGNED FOR A    *        
001020*        DOUBLE-ENTRY POSTING (SEE 6200-BUILD-DOUBLE-ENTRY).     *        
001030     05  IMP-AMOUNT                    PIC S9(11)V99.                     
001040     05  IMP-DATE-POSTED               PIC 9(08).                         
001050     05  IMP-MEMO                      PIC X(40).                         
001060     05  IMP-PAYEE                     PIC X(40).                         
001070*        NOT REFERENCED BY THIS PROGRAM - CARRIED THROUGH FOR A  *        
001080*        FUTURE CHECK-REGISTER RECONCILE STEP.                   *        
001090     05  IMP-CHECK-NO                  PIC X(10).                         
001100*        ROUTES THE RECORD TO 5000-PROCESS-INVESTMENT INSTEAD OF *        
001110*        6000-PROCESS-CASH.  A SPACE OR "N" IS TREATED AS CASH.  *        
001120     05  IMP-INVEST-FLAG               PIC X(01).                         
001130         88  IMP-IS-INVESTMENT             VALUE "Y".                     
001140*        DRIVES WHICH ONE OF THE FOUR 5200-5500 BUILD PARAGRAPHS *        
001150*        FIRES - AN INVESTMENT RECORD MATCHING NONE OF THESE     *        
001160*        FOUR 88-LEVELS FALLS THROUGH 5020 WITHOUT POSTING.      *        
001170     05  IMP-TRAN-TYPE                 PIC X(12).                         
001180         88  IMP-TYPE-DIVIDEND             VALUE "DIVIDEND".              
001190         88  IMP-TYPE-REINVESTDIV          VALUE "REINVESTDIV".           
001200         88  IMP-TYPE-BUYSHARE             VALUE "BUYSHARE".              
001210         88  IMP-TYPE-SELLSHARE            VALUE "SELLSHARE".             
001220     05  IMP-SECURITY-ID               PIC X(12).                         
001230     05  IMP-UNITS                     PIC S9(09)V9(04).                  
001240     05  IMP-UNIT-PRICE                PIC S9(09)V9(04).                  
001250*        EACH NON-ZERO VALUE PRODUCES ITS OWN SEPARATE "FEE"     *        
001260*        POSTING VIA 5600-BUILD-FEE-POSTINGS - NEITHER AMOUNT    *        
001270*        IS NETTED INTO THE TRADE'S OWN POSTED AMOUNT.           *        
001280     05  IMP-COMMISSION                PIC S9(09)V99.                     
001290     05  IMP-FEES                      PIC S9(09)V99.                     
001300*        "CASH" HERE OVERRIDES THE INVESTMENT CASH LEG TO THE    *        
001310*        BASE ACCOUNT RATHER THAN IMP-ACCOUNT-NO (ML-0270) -     *        
001320*        SEE 5020-SET-CASH-LEG.                                  *        
001330     05  IMP-SUB-ACCOUNT               PIC X(08).                         
001340         88  IMP-SUB-ACCOUNT-CASH          VALUE "CASH".                  
001350     05  FILLER                        PIC X(09).                         
001360 FD  ACCOUNT-FILE                                                         
001370     LABEL RECORDS ARE STANDARD.                                          
001380*        ONE ROW PER LEDGER ACCOUNT.  LOADED WHOLE TO            *        
001390*        WS-ACCOUNT-TABLE BY THE 3000 SERIES BEFORE ANY IMPORT   *        
001400*        RECORD IS READ.                                         *        
001410 01  ACCOUNT-MASTER-RECORD.                                               
001420*        SEARCHED AGAINST IMP-ACCOUNT-NO AND THE RUN'S OWN BASE  *        
001430*        ACCOUNT PARAMETER BY 3500-FIND-BASE-ACCOUNT.            *        
001440     05  ACC-NUMBER                    PIC X(20).                         
001450     05  ACC-NAME                      PIC X(30).                         
001460*        CHECKED AGAINST WS-RUN-BASE-CURRENCY ONLY WHEN THE      *        
001470*        OPERATOR SUPPLIED ONE ON THE RUN PARM CARD (ML-0499).   *        
001480     05  ACC-CURRENCY                  PIC X(03).                         
001490*        "INVEST" IS THE ONLY GROUP VALUE THIS PROGRAM TESTS -   *        
001500*        IT GATES WHETHER THE BASE ACCOUNT MAY TAKE INVESTMENT   *        
001510*        POSTINGS (SEE 5000-PROCESS-INVESTMENT).                 *        
001520     05  ACC-GROUP                     PIC X(08).                         
001530         88  ACC-GROUP-INVEST              VALUE "INVEST".                
001540     05  FILLER                        PIC X(19).                         
001550 FD  SECURITY-FILE                                                        
001560     LABEL RECORDS ARE STANDARD.                                          
001570*        ONE ROW PER SECURITY KNOWN TO THE LEDGER.  LOADED WHOLE *        
001580*        TO WS-SECURITY-TABLE BY THE 2000 SERIES.                *        
001590 01  SECURITY-MASTER-RECORD.                                              
001600*        SEARCHED AGAINST IMP-SECURITY-ID BY 5100-SEARCH-        *        
001610*        SECURITY-TABLE - MAY BE A TICKER SYMBOL OR A CUSIP.     *        
001620     05  SEC-ID                        PIC X(12).                         
001630*        CARRIED TO PST-SECURITY ON EVERY INVESTMENT POSTING.    *        
001640     05  SEC-SYMBOL                    PIC X(08).                         
001650     05  SEC-NAME                      PIC X(30).                         
001660     05  FILLER                        PIC X(10).                         
001670 FD  POSTED-FILE                                                          
001680     LABEL RECORDS ARE STANDARD.                                          
001690*        ONE OUTPUT ROW PER LEDGER POSTING BUILT BY THE 5000/    *        
001700*        6000 SERIES AND WRITTEN BY 7000-WRITE-POSTED-RECORD.    *        
001710*        A SINGLE IMPORTED TRANSACTION CAN PRODUCE SEVERAL OF    *        
001720*        THESE ROWS - ONE FOR THE TRADE ITSELF, PLUS ONE MORE    *        
001730*        FOR EACH NON-ZERO COMMISSION OR OTHER-FEE AMOUNT.       *        
001740 01  POSTED-TRANSACTION-RECORD.                                           
001750     05  PST-FITID                     PIC X(30).                         
001760     05  PST-TYPE                      PIC X(12).                         
001770     05  PST-DEBIT-ACCT                PIC X(20).                         
001780     05  PST-CREDIT-ACCT               PIC X(20).                         
001790     05  PST-SECURITY                  PIC X(08).                         
001800*            SIGNED POSTED AMOUNT.  THE DIRECTION-SW VIEW IS NOT *        
001810*            USED IN THIS PROGRAM TODAY BUT IS CARRIED SO A      *        
001820*            FUTURE REPORT PARAGRAPH CAN TEST THE SIGN BYTE.     *        
001830     05  PST-AMOUNT                    PIC S9(11)V99.                     
001840     05  PST-DIRECTION-SW REDEFINES PST-AMOUNT.                           
001850         10  PST-AMOUNT-SIGN            PIC X(01).                        
001860         10  PST-AMOUNT-DIGITS          PIC 9(10)V99.                     
001870*            ZERO ON EVERY POSTING EXCEPT THE FOUR INVESTMENT    *        
001880*            TYPES BUILT BY THE 5200-5500 PARAGRAPHS.            *        
001890     05  PST-UNITS                     PIC S9(09)V9(04).                  
001900     05  PST-UNIT-PRICE                PIC S9(09)V9(04).                  
001910*            COPIED FROM IMP-DATE-POSTED UNCHANGED - THIS PROGRAM*        
001920*            DOES NOT RE-DATE A POSTING TO THE RUN DATE.         *        
001930     05  PST-DATE                      PIC 9(08).                         
001940     05  PST-DATE-BRK REDEFINES PST-DATE.                                 
001950         10  PST-DATE-CC                PIC 9(02).                        
001960         10  PST-DATE-YY                PIC 9(02).                        
001970         10  PST-DATE-MM                PIC 9(02).                        
001980         10  PST-DATE-DD                PIC 9(02).                        
001990     05  PST-MEMO                      PIC X(40).                         
002000     05  PST-PAYEE                     PIC X(40).                         
002010     05  FILLER                        PIC X(06).                         
002020 WORKING-STORAGE SECTION.                                                 
002030*----------------------------------------------------------------*        
002040*  FILE STATUS AND END-OF-FILE SWITCHES                          *        
002050*----------------------------------------------------------------*        
002060*        NOT CHECKED AGAINST ANY 88-LEVEL TODAY - CARRIED SO AN  *        
002070*        OPERATOR CAN DUMP THEM FROM A STORAGE DISPLAY IF A      *        
002080*        LINE-SEQUENTIAL READ EVER BEHAVES UNEXPECTEDLY.         *        
002090 77  WS-IMPORT-STATUS                  PIC X(02).                         
002100 77  WS-ACCOUNT-STATUS                 PIC X(02).                         
002110 77  WS-SECURITY-STATUS                PIC X(02).                         
002120 77  WS-POSTED-STATUS                  PIC X(02).                         
002130*        THREE SEPARATE EOF SWITCHES, ONE PER INPUT FILE - THE   *        
002140*        SECURITY AND ACCOUNT SWITCHES ONLY DRIVE THEIR OWN      *        
002150*        LOAD LOOPS AT START OF RUN; ONLY WS-EOF-IMPORT-SW IS    *        
002160*        TESTED BY THE MAIN LOOP IN 0000-MAIN-CONTROL.           *        
002170 01  WS-EOF-SWITCHES.                                                     
002180     05  WS-EOF-IMPORT-SW              PIC X(01)  VALUE "N".              
002190         88  WS-EOF-IMPORT                 VALUE "Y".                     
002200     05  WS-EOF-ACCOUNT-SW             PIC X(01)  VALUE "N".              
002210         88  WS-EOF-ACCOUNT                VALUE "Y".                     
002220     05  WS-EOF-SECURITY-SW            PIC X(01)  VALUE "N".              
002230         88  WS-EOF-SECURITY               VALUE "Y".                     
002240     05  FILLER                        PIC X(01).                         
002250*----------------------------------------------------------------*        
002260*  RUN-CONTROL PARAMETERS (OPERATOR SUPPLIED AT JOB START)       *        
002270*----------------------------------------------------------------*        
002280 01  WS-RUN-PARMS.                                                        
002290*        BASE ACCOUNT NUMBER THIS RUN POSTS AGAINST - EVERY      *        
002300*        SINGLE-ENTRY AND DOUBLE-ENTRY CASH POSTING TOUCHES IT.  *        
002310     05  WS-RUN-BASE-ACCT-NO           PIC X(20).                         
002320*        OPTIONAL CURRENCY EDIT (ML-0499) - BLANK MEANS THE      *        
002330*        OPERATOR DID NOT ASK FOR A CURRENCY CHECK THIS RUN.     *        
002340     05  WS-RUN-BASE-CURRENCY          PIC X(03).                         
002350     05  FILLER                        PIC X(01).                         
002360*        ALTERNATE VIEW OF THE SAME 23 BYTES SO THE ONE ACCEPT   *        
002370*        STATEMENT IN 1100-ACCEPT-RUN-PARMS CAN LOAD BOTH        *        
002380*        FIELDS FROM ONE OPERATOR CARD IN A SINGLE MOVE.         *        
002390 01  WS-RUN-PARMS-ALT REDEFINES WS-RUN-PARMS.                             
002400     05  WS-RUN-PARM-CARD              PIC X(23).                         
002410*----------------------------------------------------------------*        
002420*  SECURITY MASTER TABLE - LOADED FROM SECURITY-FILE             *        
002430*----------------------------------------------------------------*        
002440 01  WS-SECURITY-TABLE-CONTROL.                                           
002450     05  WS-SECURITY-TABLE-CNT     PIC 9(05) COMP VALUE ZERO.             
002460     05  WS-SECURITY-TABLE-MAX     PIC 9(05) COMP VALUE 2000.             
002470*        2000 ENTRIES WIDENED FROM THE ORIGINAL 500 UNDER        *        
002480*        ML-0457 TO KEEP PACE WITH THE GROWING SECURITY LIST.    *        
002490*        WS-SEC-IDX WALKS THE LOAD IN 2100-ADD-SECURITY-ENTRY;   *        
002500*        WS-SEC-SRCH-IDX IS THE SEARCH INDEX USED BY 5100.       *        
002510 01  WS-SECURITY-TABLE.                                                   
002520     05  WS-SECURITY-ENTRY OCCURS 2000 TIMES                              
002530             INDEXED BY WS-SEC-IDX, WS-SEC-SRCH-IDX.                      
002540         10  WS-SEC-TBL-ID          PIC X(12).                            
002550         10  WS-SEC-TBL-SYMBOL      PIC X(08).                            
002560         10  WS-SEC-TBL-NAME        PIC X(30).                            
002570         10  FILLER                 PIC X(10).                            
002580*----------------------------------------------------------------*        
002590*  ACCOUNT MASTER TABLE - LOADED FROM ACCOUNT-FILE               *        
002600*----------------------------------------------------------------*        
002610 01  WS-ACCOUNT-TABLE-CONTROL.                                            
002620     05  WS-ACCOUNT-TABLE-CNT      PIC 9(05) COMP VALUE ZERO.             
002630     05  WS-ACCOUNT-TABLE-MAX      PIC 9(05) COMP VALUE 5000.             
002640*        5000 ENTRIES, ALSO WIDENED UNDER ML-0457.  WS-ACC-IDX   *        
002650*        IS SET BY 3100-ADD-ACCOUNT-ENTRY AND ALSO PARKED ON THE *        
002660*        BASE ACCOUNT'S ROW BY 3500-FIND-BASE-ACCOUNT SO THE     *        
002670*        5000/6000 SERIES CAN REFER TO IT WITHOUT RE-SEARCHING.  *        
002680*        WS-ACC-SRCH-IDX IS THE SEPARATE SEARCH INDEX USED BY    *        
002690*        THE BASE-ACCOUNT SEARCH ITSELF.                         *        
002700 01  WS-ACCOUNT-TABLE.                                                    
002710     05  WS-ACCOUNT-ENTRY OCCURS 5000 TIMES                               
002720             INDEXED BY WS-ACC-IDX, WS-ACC-SRCH-IDX.                      
002730         10  WS-ACC-TBL-NUMBER      PIC X(20).                            
002740         10  WS-ACC-TBL-NAME        PIC X(30).                            
002750         10  WS-ACC-TBL-CURRENCY    PIC X(03).                            
002760         10  WS-ACC-TBL-GROUP       PIC X(08).                            
002770             88  WS-ACC-TBL-GROUP-INVEST  VALUE "INVEST".                 
002780         10  FILLER                 PIC X(19).                            
002790*----------------------------------------------------------------*        
002800*  BASE ACCOUNT AND SEARCH WORK AREAS                            *        
002810*----------------------------------------------------------------*        
002820 01  WS-BASE-ACCOUNT-AREA.                                                
002830*        SET ONCE BY 3500-FIND-BASE-ACCOUNT AT START OF RUN AND  *        
002840*        NEVER CHANGED AGAIN - IF THE BASE ACCOUNT DOES NOT      *        
002850*        EXIST ON THE ACCOUNT MASTER THE RUN TERMINATES BEFORE   *        
002860*        A SINGLE IMPORT RECORD IS READ.                         *        
002870     05  WS-BASE-FOUND-SW           PIC X(01)  VALUE "N".                 
002880         88  WS-BASE-ACCOUNT-FOUND      VALUE "Y".                        
002890*        TESTED BY 5000-PROCESS-INVESTMENT - ONLY AN INVEST-     *        
002900*        GROUP BASE ACCOUNT MAY CARRY INVESTMENT POSTINGS.       *        
002910     05  WS-BASE-IS-INVEST-SW       PIC X(01)  VALUE "N".                 
002920         88  WS-BASE-IS-INVEST-ACCOUNT  VALUE "Y".                        
002930     05  FILLER                     PIC X(01).                            
002940 01  WS-SECURITY-SEARCH-AREA.                                             
002950*        SET FRESH ON EVERY CALL TO 5100-SEARCH-SECURITY-TABLE - *        
002960*        UNLIKE THE BASE-ACCOUNT SWITCH THIS ONE CHANGES ONCE    *        
002970*        PER INVESTMENT TRANSACTION, NOT ONCE PER RUN.           *        
002980     05  WS-SECURITY-FOUND-SW       PIC X(01)  VALUE "N".                 
002990         88  WS-SECURITY-FOUND          VALUE "Y".                        
003000     05  FILLER                     PIC X(01).                            
003010 01  WS-CASH-LEG-AREA.                                                    
003020*        THE ACCOUNT NUMBER USED AS THE CASH SIDE OF AN          *        
003030*        INVESTMENT POSTING - EITHER THE BASE ACCOUNT ITSELF OR  *        
003040*        THE TRANSACTION'S OWN ACCOUNT, PER THE OFX "CASH" SUB-  *        
003050*        ACCOUNT OVERRIDE RULE HANDLED IN 5020-SET-CASH-LEG.     *        
003060     05  WS-CASH-ACCT-NO            PIC X(20).                            
003070     05  FILLER                     PIC X(01).                            
003080*        FIXED EXPENSE-LEDGER ACCOUNT EVERY COMMISSION AND OTHER *        
003090*        FEE POSTING IS CREDITED TO - NOT A RUN PARAMETER, SET   *        
003100*        THE SAME FOR EVERY RUN AT THIS SHOP.                    *        
003110 77  WS-FEES-ACCOUNT-NO             PIC X(20)                             
003120         VALUE "FEES-EXPENSE-ACCT   ".                                    
003130*----------------------------------------------------------------*        
003140*  MONEY AND UNIT WORK AREAS                                     *        
003150*----------------------------------------------------------------*        
003160 01  WS-MONEY-WORK-AREA.                                                  
003170*        HOLDS UNITS * UNIT-PRICE FOR THE FOUR INVESTMENT        *        
003180*        POSTING TYPES BEFORE THE ROUNDED RESULT IS MOVED TO     *        
003190*        PST-AMOUNT - IMP-AMOUNT ITSELF IS NOT USED FOR THESE.   *        
003200     05  WS-INVEST-AMOUNT           PIC S9(11)V99 VALUE ZERO.             
003210*        HOLDS THE NEGATED COMMISSION OR OTHER-FEE AMOUNT BEFORE *        
003220*        IT IS MOVED TO A SEPARATE FEE POSTING (ML-0247/ML-0314).*        
003230     05  WS-FEE-AMOUNT              PIC S9(09)V99 VALUE ZERO.             
003240     05  FILLER                     PIC X(01).                            
003250*----------------------------------------------------------------*        
003260*  CONTROL TOTAL COUNTERS AND TYPE-BREAKOUT TABLE                *        
003270*----------------------------------------------------------------*        
003280 01  WS-CONTROL-TOTALS.                                                   
003290*        READ/SKIPPED/POSTED/ERROR COUNTS PRINTED AT END OF RUN  *        
003300*        BY 8000-PRINT-CONTROL-TOTALS.  SKIPPED COUNTS RECORDS   *        
003310*        WHOSE IMP-STATE WAS EQUAL OR IGNORE; ERROR COUNTS       *        
003320*        ELIGIBLE RECORDS THAT COULD NOT BE POSTED (BAD BASE     *        
003330*        ACCOUNT TYPE, UNRESOLVED SECURITY, ETC).                *        
003340     05  WS-RECORDS-READ-CNT        PIC 9(07) COMP VALUE ZERO.            
003350     05  WS-RECORDS-SKIPPED-CNT     PIC 9(07) COMP VALUE ZERO.            
003360     05  WS-RECORDS-POSTED-CNT      PIC 9(07) COMP VALUE ZERO.            
003370     05  WS-RECORDS-ERROR-CNT       PIC 9(07) COMP VALUE ZERO.            
003380     05  FILLER                     PIC X(01).                            
003390*        ONE ENTRY PER POSTING TYPE (SINGLE/DOUBLE/DIVIDEND/     *        
003400*        REINVESTDIV/BUYSHARE/SELLSHARE/FEE).  LOADED ONCE BY    *        
003410*        8050-INIT-TYPE-TABLE FROM WS-TYPE-NAME-TABLE BELOW,     *        
003420*        BEFORE THE MAIN LOOP STARTS (ML-0500) - SEE 1000-       *        
003430*        INITIALIZE.  SEARCHED BY NAME EVERY TIME A POSTING IS   *        
003440*        WRITTEN (8100-ACCUMULATE-TYPE-TOTAL) AND PRINTED AT     *        
003450*        END OF RUN (8200-PRINT-TYPE-LINE).                      *        
003460 01  WS-TYPE-TOTAL-TABLE.                                                 
003470     05  WS-TYPE-TOTAL-ENTRY OCCURS 7 TIMES                               
003480             INDEXED BY WS-TYPE-IDX.                                      
003490         10  WS-TYPE-TOTAL-NAME      PIC X(12).                           
003500         10  WS-TYPE-TOTAL-CNT       PIC 9(07) COMP.                      
003510         10  WS-TYPE-TOTAL-AMT       PIC S9(13)V99.                       
003520         10  FILLER                  PIC X(05).                           
003530*        THE SEVEN POSTING TYPE NAMES, IN THE FIXED ORDER THE    *        
003540*        CONTROL TOTAL REPORT PRINTS THEM.  CODED AS VALUE       *        
003550*        CLAUSES ON AN 01 RATHER THAN ON THE TABLE ITSELF SO     *        
003560*        8050-INIT-TYPE-TABLE CAN RE-LOAD WS-TYPE-TOTAL-TABLE    *        
003570*        (WHICH ALSO CARRIES THE RUNNING COUNT/AMOUNT FIELDS)    *        
003580*        FROM A CLEAN SOURCE ON EVERY RUN.                       *        
003590 01  WS-TYPE-NAME-TABLE-VALUES.                                           
003600     05  FILLER                 PIC X(12) VALUE "SINGLE".                 
003610     05  FILLER                 PIC X(12) VALUE "DOUBLE".                 
003620     05  FILLER                 PIC X(12) VALUE "DIVIDEND".               
003630     05  FILLER                 PIC X(12) VALUE "REINVESTDIV".            
003640     05  FILLER                 PIC X(12) VALUE "BUYSHARE".               
003650     05  FILLER                 PIC X(12) VALUE "SELLSHARE".              
003660     05  FILLER                 PIC X(12) VALUE "FEE".                    
003670 01  WS-TYPE-NAME-TABLE REDEFINES WS-TYPE-NAME-TABLE-VALUES.              
003680     05  WS-TYPE-NAME-ENTRY OCCURS 7 TIMES PIC X(12).                     
003690*        88-LEVELS DO NOT APPLY TO A TABLE SUBSCRIPT, SO THE     *        
003700*        SHOP USES LEVEL-78 CONSTANTS INSTEAD WHEREVER A         *        
003710*        PARAGRAPH NEEDS TO REFER TO A FIXED TYPE-TABLE SLOT     *        
003720*        BY NAME RATHER THAN BY A LITERAL SUBSCRIPT NUMBER.      *        
003730 78  WS-TYPE-SINGLE-SUB                 VALUE 1.                          
003740 78  WS-TYPE-DOUBLE-SUB                 VALUE 2.                          
003750 78  WS-TYPE-DIVIDEND-SUB               VALUE 3.                          
003760 78  WS-TYPE-REINVESTDIV-SUB            VALUE 4.                          
003770 78  WS-TYPE-BUYSHARE-SUB               VALUE 5.                          
003780 78  WS-TYPE-SELLSHARE-SUB              VALUE 6.                          
003790 78  WS-TYPE-FEE-SUB                    VALUE 7.                          
003800*----------------------------------------------------------------*        
003810*  REPORT LINE                                                   *        
003820*----------------------------------------------------------------*        
003830*        RESERVED FOR A FUTURE PRINTED CONTROL TOTAL REPORT -    *        
003840*        TODAY'S 8000 SERIES WRITES DIRECTLY TO THE OPERATOR     *        
003850*        CONSOLE VIA DISPLAY, NOT TO A PRINT FILE.               *        
003860 01  WS-REPORT-LINE                     PIC X(80).                        
003870*        ACCUMULATED ACROSS ALL SEVEN TYPE-TOTAL ENTRIES BY      *        
003880*        8200-PRINT-TYPE-LINE AS THE REPORT PRINTS.              *        
003890 01  WS-GRAND-TOTAL-AMT                 PIC S9(13)V99  VALUE ZERO.        
003900 PROCEDURE DIVISION.                                                      
003910*        OVERALL JOB FLOW - OPEN AND LOAD, DRIVE THE MAIN LOOP   *        
003920*        UNTIL IMPORT-FILE IS EXHAUSTED, PRINT THE OPERATOR      *        
003930*        CONTROL TOTALS, CLOSE FILES, STOP.  A SITE-STANDARD     *        
003940*        PATTERN ACROSS ALL THE NIGHTLY LEDGER BATCH STEPS.      *        
003950 0000-MAIN-CONTROL.                                                       
003960     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
003970     PERFORM 4000-PROCESS-IMPORT-RECORD THRU 4000-EXIT                    
003980         UNTIL WS-EOF-IMPORT.                                             
003990     PERFORM 8000-PRINT-CONTROL-TOTALS THRU 8000-EXIT.                    
004000     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
004010     STOP RUN.                                                            
004020 0000-EXIT.                                                               
004030     EXIT.                                                                
004040*----------------------------------------------------------------*        
004050*  1000 SERIES - OPEN FILES, LOAD TABLES, FIND BASE ACCOUNT      *        
004060*----------------------------------------------------------------*        
004070*        OPEN ORDER FOLLOWS THE TABLES-BEFORE-TRANSACTIONS RULE -*        
004080*        SECURITY AND ACCOUNT MASTERS MUST BE FULLY LOADED AND   *        
004090*        THE BASE ACCOUNT LOCATED BEFORE THE FIRST IMPORT ROW    *        
004100*        IS EVER READ, SO A RUN WITH A BAD BASE ACCOUNT NUMBER   *        
004110*        FAILS FAST INSTEAD OF POSTING PARTWAY THROUGH THE FEED. *        
004120 1000-INITIALIZE.                                                         
004130     OPEN INPUT SECURITY-FILE.                                            
004140     OPEN INPUT ACCOUNT-FILE.                                             
004150     OPEN INPUT IMPORT-FILE.                                              
004160     OPEN OUTPUT POSTED-FILE.                                             
004170     PERFORM 1100-ACCEPT-RUN-PARMS THRU 1100-EXIT.                        
004180*                                                                *        
004190*  WS-TYPE-TOTAL-TABLE MUST BE LOADED WITH THE SEVEN POSTING     *        
004200*  TYPE NAMES BEFORE THE MAIN LOOP STARTS - 8100-ACCUMULATE-     *        
004210*  TYPE-TOTAL SEARCHES IT ON EVERY POSTING.  SEE ML-0500.        *        
004220     PERFORM 8050-INIT-TYPE-TABLE THRU 8050-EXIT.                         
004230     PERFORM 2000-LOAD-SECURITY-TABLE THRU 2000-EXIT                      
004240         UNTIL WS-EOF-SECURITY.                                           
004250     PERFORM 3000-LOAD-ACCOUNT-TABLE THRU 3000-EXIT                       
004260         UNTIL WS-EOF-ACCOUNT.                                            
004270     PERFORM 3500-FIND-BASE-ACCOUNT THRU 3500-EXIT.                       
004280     IF WS-BASE-ACCOUNT-FOUND                                             
004290         GO TO 1000-EXIT.                                                 
004300     DISPLAY "BASE ACCOUNT NOT FOUND - RUN TERMINATED".                   
004310     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
004320     STOP RUN.                                                            
004330 1000-EXIT.                                                               
004340     EXIT.                                                                
004350*        OPERATOR SUPPLIES THE BASE ACCOUNT NUMBER (COLS 1-20)   *        
004360*        AND OPTIONAL CURRENCY (COLS 21-23) ON ONE CONSOLE CARD  *        
004370*        AT JOB START, PER SITE JCL CONVENTION FOR THIS STEP.    *        
004380 1100-ACCEPT-RUN-PARMS.                                                   
004390     ACCEPT WS-RUN-PARM-CARD FROM CONSOLE.                                
004400 1100-EXIT.                                                               
004410     EXIT.                                                                
004420*----------------------------------------------------------------*        
004430*  2000 SERIES - LOAD SECURITY MASTER TABLE                      *        
004440*----------------------------------------------------------------*        
004450*        STANDARD READ-UNTIL-EOF TABLE LOAD - ONE ITERATION      *        
004460*        READS ONE SECURITY MASTER ROW AND HANDS IT TO 2100 TO   *        
004470*        ADD TO THE TABLE, OR SETS THE EOF SWITCH.               *        
004480 2000-LOAD-SECURITY-TABLE.                                                
004490     READ SECURITY-FILE                                                   
004500         AT END                                                           
004510             MOVE "Y" TO WS-EOF-SECURITY-SW                               
004520         NOT AT END                                                       
004530             PERFORM 2100-ADD-SECURITY-ENTRY THRU 2100-EXIT.              
004540 2000-EXIT.                                                               
004550     EXIT.                                                                
004560*        TABLE-FULL CHECK COMES FIRST - THE SHOP WOULD RATHER    *        
004570*        ABEND A LOAD THAN SILENTLY DROP SECURITY MASTER ROWS    *        
004580*        AND HAVE VALID TRADES REJECTED LATER AS UNRESOLVED.     *        
004590 2100-ADD-SECURITY-ENTRY.                                                 
004600     IF WS-SECURITY-TABLE-CNT >= WS-SECURITY-TABLE-MAX                    
004610         DISPLAY "SECURITY TABLE FULL - RUN TERMINATED"                   
004620         PERFORM 9000-TERMINATE THRU 9000-EXIT                            
004630         STOP RUN.                                                        
004640     SET WS-SEC-IDX UP BY 1.                                              
004650     ADD 1 TO WS-SECURITY-TABLE-CNT.                                      
004660     MOVE SEC-ID     TO WS-SEC-TBL-ID (WS-SEC-IDX).                       
004670     MOVE SEC-SYMBOL TO WS-SEC-TBL-SYMBOL (WS-SEC-IDX).                   
004680     MOVE SEC-NAME   TO WS-SEC-TBL-NAME (WS-SEC-IDX).                     
004690 2100-EXIT.                                                               
004700     EXIT.                                                                
004710*----------------------------------------------------------------*        
004720*  3000 SERIES - LOAD ACCOUNT MASTER TABLE, FIND BASE ACCOUNT    *        
004730*----------------------------------------------------------------*        
004740*        SAME READ-UNTIL-EOF PATTERN AS THE SECURITY TABLE LOAD  *        
004750*        ABOVE, AGAINST THE ACCOUNT MASTER FILE INSTEAD.         *        
004760 3000-LOAD-ACCOUNT-TABLE.                                                 
004770     READ ACCOUNT-FILE                                                    
004780         AT END                                                           
004790             MOVE "Y" TO WS-EOF-ACCOUNT-SW                                
004800         NOT AT END                                                       
004810             PERFORM 3100-ADD-ACCOUNT-ENTRY THRU 3100-EXIT.               
004820 3000-EXIT.                                                               
004830     EXIT.                                                                
004840*        SAME TABLE-FULL DISCIPLINE AS 2100 - AN ABEND HERE IS   *        
004850*        PREFERRED OVER A SILENTLY INCOMPLETE ACCOUNT TABLE.     *        
004860 3100-ADD-ACCOUNT-ENTRY.                                                  
004870     IF WS-ACCOUNT-TABLE-CNT >= WS-ACCOUNT-TABLE-MAX                      
004880         DISPLAY "ACCOUNT TABLE FULL - RUN TERMINATED"                    
004890         PERFORM 9000-TERMINATE THRU 9000-EXIT                            
004900         STOP RUN.                                                        
004910     SET WS-ACC-IDX UP BY 1.                                              
004920     ADD 1 TO WS-ACCOUNT-TABLE-CNT.                                       
004930     MOVE ACC-NUMBER   TO WS-ACC-TBL-NUMBER (WS-ACC-IDX).                 
004940     MOVE ACC-NAME     TO WS-ACC-TBL-NAME (WS-ACC-IDX).                   
004950     MOVE ACC-CURRENCY TO WS-ACC-TBL-CURRENCY (WS-ACC-IDX).               
004960     MOVE ACC-GROUP    TO WS-ACC-TBL-GROUP (WS-ACC-IDX).                  
004970 3100-EXIT.                                                               
004980     EXIT.                                                                
004990*                                                                *        
005000*  CURRENCY IS CHECKED WHEN THE RUN PARM CARD SUPPLIED ONE -     *        
005010*  A BLANK RUN CURRENCY MEANS THE CALLER DOES NOT CARE.  A       *        
005020*  NUMBER MATCH ON A DIFFERENT CURRENCY IS NOT A BASE ACCOUNT.   *        
005030 3500-FIND-BASE-ACCOUNT.                                                  
005040     MOVE WS-RUN-BASE-ACCT-NO TO WS-CASH-ACCT-NO.                         
005050     SET WS-ACC-SRCH-IDX TO 1.                                            
005060     SEARCH WS-ACCOUNT-ENTRY                                              
005070         AT END                                                           
005080             MOVE "N" TO WS-BASE-FOUND-SW                                 
005090         WHEN WS-ACC-TBL-NUMBER (WS-ACC-SRCH-IDX)                         
005100                 = WS-RUN-BASE-ACCT-NO                                    
005110             MOVE "Y" TO WS-BASE-FOUND-SW                                 
005120             SET WS-ACC-IDX TO WS-ACC-SRCH-IDX                            
005130             IF WS-ACC-TBL-GROUP-INVEST (WS-ACC-IDX)                      
005140                 MOVE "Y" TO WS-BASE-IS-INVEST-SW.                        
005150     IF WS-RUN-BASE-CURRENCY = SPACES                                     
005160         GO TO 3500-EXIT.                                                 
005170     IF WS-BASE-FOUND-SW = "Y" AND                                        
005180             WS-ACC-TBL-CURRENCY (WS-ACC-IDX)                             
005190                 NOT = WS-RUN-BASE-CURRENCY                               
005200         MOVE "N" TO WS-BASE-FOUND-SW.                                    
005210 3500-EXIT.                                                               
005220     EXIT.                                                                
005230*----------------------------------------------------------------*        
005240*  4000 SERIES - MAIN IMPORT TRANSACTION LOOP                    *        
005250*----------------------------------------------------------------*        
005260*        ELIGIBILITY IS TESTED BEFORE THE RECORD IS EVEN COUNTED *        
005270*        AS READ FOR DISPATCH PURPOSES - IMP-STATE VALUES OF     *        
005280*        EQUAL (ALREADY ON THE LEDGER) OR IGNORE (SUPPRESSED     *        
005290*        UPSTREAM) NEVER REACH THE POSTING LOGIC BELOW.          *        
005300 4000-PROCESS-IMPORT-RECORD.                                              
005310     READ IMPORT-FILE                                                     
005320         AT END                                                           
005330             MOVE "Y" TO WS-EOF-IMPORT-SW                                 
005340             GO TO 4000-EXIT.                                             
005350     ADD 1 TO WS-RECORDS-READ-CNT.                                        
005360     IF IMP-STATE-ELIGIBLE                                                
005370         GO TO 4010-DISPATCH-RECORD.                                      
005380     ADD 1 TO WS-RECORDS-SKIPPED-CNT.                                     
005390     GO TO 4000-EXIT.                                                     
005400*        THE ONE FORK BETWEEN THE TWO POSTING FAMILIES - THE     *        
005410*        INVEST FLAG ALONE DECIDES WHICH 000-SERIES HANDLES THE  *        
005420*        RECORD, REGARDLESS OF THE BASE ACCOUNT'S OWN GROUP.     *        
005430 4010-DISPATCH-RECORD.                                                    
005440     IF IMP-IS-INVESTMENT                                                 
005450         PERFORM 5000-PROCESS-INVESTMENT THRU 5000-EXIT                   
005460     ELSE                                                                 
005470         PERFORM 6000-PROCESS-CASH THRU 6000-EXIT.                        
005480 4000-EXIT.                                                               
005490     EXIT.                                                                
005500*----------------------------------------------------------------*        
005510*  5000 SERIES - INVESTMENT TRANSACTIONS                         *        
005520*----------------------------------------------------------------*        
005530*        AN INVESTMENT TRANSACTION MAY ONLY BE POSTED AGAINST AN *        
005540*        INVEST-GROUP BASE ACCOUNT - A BANK/EXPENSE/INCOME BASE  *        
005550*        ACCOUNT PAIRED WITH AN INVEST-FLAG RECORD IS A FEED     *        
005560*        MISMATCH AND IS COUNTED AS AN ERROR, NOT POSTED.        *        
005570 5000-PROCESS-INVESTMENT.                                                 
005580     IF WS-BASE-IS-INVEST-ACCOUNT                                         
005590         GO TO 5010-FIND-SECURITY.                                        
005600     DISPLAY "BASE ACCOUNT WAS NOT AN INVESTMENT ACCOUNT TYPE".           
005610     ADD 1 TO WS-RECORDS-ERROR-CNT.                                       
005620     GO TO 5000-EXIT.                                                     
005630*        THE SECURITY MUST ALREADY BE ON THE SECURITY MASTER -   *        
005640*        THIS PROGRAM DOES NOT ADD NEW SECURITIES ON THE FLY.    *        
005650 5010-FIND-SECURITY.                                                      
005660     PERFORM 5100-SEARCH-SECURITY-TABLE THRU 5100-EXIT.                   
005670     IF WS-SECURITY-FOUND                                                 
005680         GO TO 5020-SET-CASH-LEG.                                         
005690     DISPLAY "SECURITY NOT FOUND - " IMP-SECURITY-ID.                     
005700     ADD 1 TO WS-RECORDS-ERROR-CNT.                                       
005710     GO TO 5000-EXIT.                                                     
005720*        OFX SUB-ACCOUNT "CASH" (ML-0270) MEANS THE FEED'S OWN   *        
005730*        CASH LEG IS THE BASE ACCOUNT ITSELF, NOT A SEPARATE     *        
005740*        ACCOUNT NUMBER - OTHERWISE THE TRANSACTION'S OWN        *        
005750*        ACCOUNT NUMBER CARRIES THE CASH SIDE OF THE ENTRY.      *        
005760*        ONCE THE CASH LEG IS SET, DISPATCH TO THE ONE OF FOUR   *        
005770*        BUILD PARAGRAPHS THAT MATCHES THE TRANSACTION TYPE,     *        
005780*        THEN FALL THROUGH TO FEE POSTING FOR ALL FOUR.          *        
005790 5020-SET-CASH-LEG.                                                       
005800     IF IMP-SUB-ACCOUNT-CASH                                              
005810         MOVE WS-ACC-TBL-NUMBER (WS-ACC-IDX) TO WS-CASH-ACCT-NO           
005820     ELSE                                                                 
005830         MOVE IMP-ACCOUNT-NO TO WS-CASH-ACCT-NO.                          
005840     IF IMP-TYPE-DIVIDEND                                                 
005850         PERFORM 5200-BUILD-DIVIDEND THRU 5200-EXIT                       
005860         GO TO 5090-BUILD-FEES.                                           
005870     IF IMP-TYPE-REINVESTDIV                                              
005880         PERFORM 5300-BUILD-REINVESTDIV THRU 5300-EXIT                    
005890         GO TO 5090-BUILD-FEES.                                           
005900     IF IMP-TYPE-BUYSHARE                                                 
005910         PERFORM 5400-BUILD-BUYSHARE THRU 5400-EXIT                       
005920         GO TO 5090-BUILD-FEES.                                           
005930     IF IMP-TYPE-SELLSHARE                                                
005940         PERFORM 5500-BUILD-SELLSHARE THRU 5500-EXIT                      
005950         GO TO 5090-BUILD-FEES.                                           
005960     GO TO 5000-EXIT.                                                     
005970*        FEE POSTING RUNS AFTER EVERY INVESTMENT TYPE, WHETHER   *        
005980*        OR NOT THE TRANSACTION ACTUALLY CARRIED A FEE - 5600    *        
005990*        ITSELF DECIDES WHETHER THERE IS ANYTHING TO POST.       *        
006000 5090-BUILD-FEES.                                                         
006010     PERFORM 5600-BUILD-FEE-POSTINGS THRU 5600-EXIT.                      
006020 5000-EXIT.                                                               
006030     EXIT.                                                                
006040*        LINEAR SEARCH IS ACCEPTABLE HERE - THE SECURITY TABLE   *        
006050*        IS SMALL RELATIVE TO A SINGLE NIGHT'S IMPORT VOLUME AND *        
006060*        THIS SHOP HAS NEVER SORTED IT FOR A BINARY SEARCH.      *        
006070 5100-SEARCH-SECURITY-TABLE.                                              
006080     MOVE "N" TO WS-SECURITY-FOUND-SW.                                    
006090     SET WS-SEC-SRCH-IDX TO 1.                                            
006100     SEARCH WS-SECURITY-ENTRY                                             
006110         AT END                                                           
006120             MOVE "N" TO WS-SECURITY-FOUND-SW                             
006130         WHEN WS-SEC-TBL-ID (WS-SEC-SRCH-IDX) = IMP-SECURITY-ID           
006140             MOVE "Y" TO WS-SECURITY-FOUND-SW                             
006150             SET WS-SEC-IDX TO WS-SEC-SRCH-IDX.                           
006160 5100-EXIT.                                                               
006170     EXIT.                                                                
006180*        DIVIDEND DEBITS THE CASH LEG AND CREDITS THE BASE       *        
006190*        (INVESTMENT) ACCOUNT - THE POSTED AMOUNT IS THE FEED'S  *        
006200*        OWN IMP-AMOUNT, NOT A UNITS * PRICE CALCULATION.        *        
006210 5200-BUILD-DIVIDEND.                                                     
006220     MOVE IMP-FITID  TO PST-FITID.                                        
006230     MOVE "DIVIDEND"  TO PST-TYPE.                                        
006240     MOVE WS-CASH-ACCT-NO TO PST-DEBIT-ACCT.                              
006250     MOVE WS-ACC-TBL-NUMBER (WS-ACC-IDX) TO PST-CREDIT-ACCT.              
006260     MOVE WS-SEC-TBL-SYMBOL (WS-SEC-IDX) TO PST-SECURITY.                 
006270     MOVE IMP-AMOUNT TO PST-AMOUNT.                                       
006280     MOVE ZERO TO PST-UNITS.                                              
006290     MOVE ZERO TO PST-UNIT-PRICE.                                         
006300     MOVE IMP-DATE-POSTED TO PST-DATE.                                    
006310     MOVE IMP-MEMO   TO PST-MEMO.                                         
006320     MOVE IMP-PAYEE  TO PST-PAYEE.                                        
006330     PERFORM 7000-WRITE-POSTED-RECORD THRU 7000-EXIT.                     
006340     PERFORM 8100-ACCUMULATE-TYPE-TOTAL THRU 8100-EXIT.                   
006350 5200-EXIT.                                                               
006360     EXIT.                                                                
006370*        REINVESTED DIVIDEND ALSO DEBITS CASH AND CREDITS THE    *        
006380*        BASE ACCOUNT, BUT THE POSTED AMOUNT IS COMPUTED FROM    *        
006390*        UNITS AND UNIT PRICE, NOT CARRIED FROM THE FEED.        *        
006400 5300-BUILD-REINVESTDIV.                                                  
006410     MOVE IMP-FITID  TO PST-FITID.                                        
006420     MOVE "REINVESTDIV" TO PST-TYPE.                                      
006430     MOVE WS-CASH-ACCT-NO TO PST-DEBIT-ACCT.                              
006440     MOVE WS-ACC-TBL-NUMBER (WS-ACC-IDX) TO PST-CREDIT-ACCT.              
006450     MOVE WS-SEC-TBL-SYMBOL (WS-SEC-IDX) TO PST-SECURITY.                 
006460     COMPUTE WS-INVEST-AMOUNT ROUNDED =                                   
006470             IMP-UNITS * IMP-UNIT-PRICE.                                  
006480     MOVE WS-INVEST-AMOUNT TO PST-AMOUNT.                                 
006490     MOVE IMP-UNITS TO PST-UNITS.                                         
006500     MOVE IMP-UNIT-PRICE TO PST-UNIT-PRICE.                               
006510     MOVE IMP-DATE-POSTED TO PST-DATE.                                    
006520     MOVE IMP-MEMO   TO PST-MEMO.                                         
006530     MOVE IMP-PAYEE  TO PST-PAYEE.                                        
006540     PERFORM 7000-WRITE-POSTED-RECORD THRU 7000-EXIT.                     
006550     PERFORM 8100-ACCUMULATE-TYPE-TOTAL THRU 8100-EXIT.                   
006560 5300-EXIT.                                                               
006570     EXIT.                                                                
006580*        BUY REVERSES THE DEBIT/CREDIT SIDE FROM DIVIDEND - THE  *        
006590*        BASE (INVESTMENT) ACCOUNT IS DEBITED FOR THE SHARES     *        
006600*        PURCHASED AND THE CASH LEG IS CREDITED FOR THE COST.    *        
006610 5400-BUILD-BUYSHARE.                                                     
006620     MOVE IMP-FITID  TO PST-FITID.                                        
006630     MOVE "BUYSHARE" TO PST-TYPE.                                         
006640     MOVE WS-ACC-TBL-NUMBER (WS-ACC-IDX) TO PST-DEBIT-ACCT.               
006650     MOVE WS-CASH-ACCT-NO TO PST-CREDIT-ACCT.                             
006660     MOVE WS-SEC-TBL-SYMBOL (WS-SEC-IDX) TO PST-SECURITY.                 
006670     COMPUTE WS-INVEST-AMOUNT ROUNDED =                                   
006680             IMP-UNITS * IMP-UNIT-PRICE.                                  
006690     MOVE WS-INVEST-AMOUNT TO PST-AMOUNT.                                 
006700     MOVE IMP-UNITS TO PST-UNITS.                                         
006710     MOVE IMP-UNIT-PRICE TO PST-UNIT-PRICE.                               
006720     MOVE IMP-DATE-POSTED TO PST-DATE.                                    
006730     MOVE IMP-MEMO   TO PST-MEMO.                                         
006740     MOVE IMP-PAYEE  TO PST-PAYEE.                                        
006750     PERFORM 7000-WRITE-POSTED-RECORD THRU 7000-EXIT.                     
006760     PERFORM 8100-ACCUMULATE-TYPE-TOTAL THRU 8100-EXIT.                   
006770 5400-EXIT.                                                               
006780     EXIT.                                                                
006790*        SELL DEBITS THE CASH LEG FOR THE PROCEEDS AND CREDITS   *        
006800*        THE BASE ACCOUNT FOR THE SHARES DISPOSED OF - SAME      *        
006810*        DEBIT/CREDIT SIDE AS DIVIDEND, DIFFERENT AMOUNT SOURCE. *        
006820 5500-BUILD-SELLSHARE.                                                    
006830     MOVE IMP-FITID  TO PST-FITID.                                        
006840     MOVE "SELLSHARE" TO PST-TYPE.                                        
006850     MOVE WS-CASH-ACCT-NO TO PST-DEBIT-ACCT.                              
006860     MOVE WS-ACC-TBL-NUMBER (WS-ACC-IDX) TO PST-CREDIT-ACCT.              
006870     MOVE WS-SEC-TBL-SYMBOL (WS-SEC-IDX) TO PST-SECURITY.                 
006880     COMPUTE WS-INVEST-AMOUNT ROUNDED =                                   
006890             IMP-UNITS * IMP-UNIT-PRICE.                                  
006900     MOVE WS-INVEST-AMOUNT TO PST-AMOUNT.                                 
006910     MOVE IMP-UNITS TO PST-UNITS.                                         
006920     MOVE IMP-UNIT-PRICE TO PST-UNIT-PRICE.                               
006930     MOVE IMP-DATE-POSTED TO PST-DATE.                                    
006940     MOVE IMP-MEMO   TO PST-MEMO.                                         
006950     MOVE IMP-PAYEE  TO PST-PAYEE.                                        
006960     PERFORM 7000-WRITE-POSTED-RECORD THRU 7000-EXIT.                     
006970     PERFORM 8100-ACCUMULATE-TYPE-TOTAL THRU 8100-EXIT.                   
006980 5500-EXIT.                                                               
006990     EXIT.                                                                
007000*        COMMISSION AND OTHER FEES EACH GET THEIR OWN "FEE" TYPE *        
007010*        POSTING (ML-0247/ML-0314) RATHER THAN BEING NETTED INTO *        
007020*        THE TRADE AMOUNT - UP TO TWO EXTRA POSTINGS PER TRADE.  *        
007030*        BOTH ARE NEGATED SO THE FEE REDUCES THE CASH LEG.       *        
007040 5600-BUILD-FEE-POSTINGS.                                                 
007050     IF IMP-COMMISSION = ZERO                                             
007060         GO TO 5610-CHECK-OTHER-FEES.                                     
007070     COMPUTE WS-FEE-AMOUNT = IMP-COMMISSION * -1.                         
007080     MOVE IMP-FITID  TO PST-FITID.                                        
007090     MOVE "FEE"       TO PST-TYPE.                                        
007100     MOVE WS-CASH-ACCT-NO TO PST-DEBIT-ACCT.                              
007110     MOVE WS-FEES-ACCOUNT-NO TO PST-CREDIT-ACCT.                          
007120     MOVE SPACES TO PST-SECURITY.                                         
007130     MOVE WS-FEE-AMOUNT TO PST-AMOUNT.                                    
007140     MOVE ZERO TO PST-UNITS.                                              
007150     MOVE ZERO TO PST-UNIT-PRICE.                                         
007160     MOVE IMP-DATE-POSTED TO PST-DATE.                                    
007170     MOVE IMP-MEMO   TO PST-MEMO.                                         
007180     MOVE IMP-PAYEE  TO PST-PAYEE.                                        
007190     PERFORM 7000-WRITE-POSTED-RECORD THRU 7000-EXIT.                     
007200     PERFORM 8100-ACCUMULATE-TYPE-TOTAL THRU 8100-EXIT.                   
007210*        SAME LOGIC REPEATED FOR THE SEPARATE OTHER-FEES AMOUNT  *        
007220*        SO A TRANSACTION WITH BOTH FEES POSTS BOTH SEPARATELY.  *        
007230 5610-CHECK-OTHER-FEES.                                                   
007240     IF IMP-FEES = ZERO                                                   
007250         GO TO 5600-EXIT.                                                 
007260     COMPUTE WS-FEE-AMOUNT = IMP-FEES * -1.                               
007270     MOVE IMP-FITID  TO PST-FITID.                                        
007280     MOVE "FEE"       TO PST-TYPE.                                        
007290     MOVE WS-CASH-ACCT-NO TO PST-DEBIT-ACCT.                              
007300     MOVE WS-FEES-ACCOUNT-NO TO PST-CREDIT-ACCT.                          
007310     MOVE SPACES TO PST-SECURITY.                                         
007320     MOVE WS-FEE-AMOUNT TO PST-AMOUNT.                                    
007330     MOVE ZERO TO PST-UNITS.                                              
007340     MOVE ZERO TO PST-UNIT-PRICE.                                         
007350     MOVE IMP-DATE-POSTED TO PST-DATE.                                    
007360     MOVE IMP-MEMO   TO PST-MEMO.                                         
007370     MOVE IMP-PAYEE  TO PST-PAYEE.                                        
007380     PERFORM 7000-WRITE-POSTED-RECORD THRU 7000-EXIT.                     
007390     PERFORM 8100-ACCUMULATE-TYPE-TOTAL THRU 8100-EXIT.                   
007400 5600-EXIT.                                                               
007410     EXIT.                                                                
007420*----------------------------------------------------------------*        
007430*  6000 SERIES - CASH TRANSACTIONS                               *        
007440*----------------------------------------------------------------*        
007450*        SINGLE VS DOUBLE ENTRY TURNS ON WHETHER THE FEED'S OWN  *        
007460*        ACCOUNT NUMBER MATCHES THE RUN'S BASE ACCOUNT - A       *        
007470*        STATEMENT DOWNLOAD FOR THE BASE ACCOUNT ITSELF ONLY     *        
007480*        NEEDS ONE LEG POSTED; ANY OTHER ACCOUNT NEEDS BOTH.     *        
007490 6000-PROCESS-CASH.                                                       
007500     IF IMP-ACCOUNT-NO = WS-RUN-BASE-ACCT-NO                              
007510         PERFORM 6100-BUILD-SINGLE-ENTRY THRU 6100-EXIT                   
007520     ELSE                                                                 
007530         PERFORM 6200-BUILD-DOUBLE-ENTRY THRU 6200-EXIT.                  
007540 6000-EXIT.                                                               
007550     EXIT.                                                                
007560*        SINGLE ENTRY POSTS THE BASE ACCOUNT AGAINST ITSELF ON   *        
007570*        BOTH SIDES - THE FEED IS TREATED AS A PLAIN BALANCE     *        
007580*        UPDATE, NOT A TRANSFER BETWEEN TWO LEDGER ACCOUNTS.     *        
007590 6100-BUILD-SINGLE-ENTRY.                                                 
007600     MOVE IMP-FITID  TO PST-FITID.                                        
007610     MOVE "SINGLE"    TO PST-TYPE.                                        
007620     MOVE WS-RUN-BASE-ACCT-NO TO PST-DEBIT-ACCT.                          
007630     MOVE WS-RUN-BASE-ACCT-NO TO PST-CREDIT-ACCT.                         
007640     MOVE SPACES TO PST-SECURITY.                                         
007650     MOVE IMP-AMOUNT TO PST-AMOUNT.                                       
007660     MOVE ZERO TO PST-UNITS.                                              
007670     MOVE ZERO TO PST-UNIT-PRICE.                                         
007680     MOVE IMP-DATE-POSTED TO PST-DATE.                                    
007690     MOVE IMP-MEMO   TO PST-MEMO.                                         
007700     MOVE IMP-PAYEE  TO PST-PAYEE.                                        
007710     PERFORM 7000-WRITE-POSTED-RECORD THRU 7000-EXIT.                     
007720     PERFORM 8100-ACCUMULATE-TYPE-TOTAL THRU 8100-EXIT.                   
007730 6100-EXIT.                                                               
007740     EXIT.                                                                
007750*        DOUBLE ENTRY IS A TRANSFER BETWEEN THE FEED'S OWN       *        
007760*        ACCOUNT AND THE BASE ACCOUNT - THE SIGN OF IMP-AMOUNT   *        
007770*        DECIDES WHICH SIDE IS DEBITED, AND THE POSTED AMOUNT    *        
007780*        IS ALWAYS FORCED POSITIVE REGARDLESS OF DIRECTION.      *        
007790 6200-BUILD-DOUBLE-ENTRY.                                                 
007800     IF IMP-AMOUNT < ZERO                                                 
007810         MOVE IMP-ACCOUNT-NO      TO PST-DEBIT-ACCT                       
007820         MOVE WS-RUN-BASE-ACCT-NO TO PST-CREDIT-ACCT                      
007830         COMPUTE PST-AMOUNT = IMP-AMOUNT * -1                             
007840     ELSE                                                                 
007850         MOVE WS-RUN-BASE-ACCT-NO TO PST-DEBIT-ACCT                       
007860         MOVE IMP-ACCOUNT-NO      TO PST-CREDIT-ACCT                      
007870         MOVE IMP-AMOUNT TO PST-AMOUNT.                                   
007880     MOVE IMP-FITID  TO PST-FITID.                                        
007890     MOVE "DOUBLE"    TO PST-TYPE.                                        
007900     MOVE SPACES TO PST-SECURITY.                                         
007910     MOVE ZERO TO PST-UNITS.                                              
007920     MOVE ZERO TO PST-UNIT-PRICE.                                         
007930     MOVE IMP-DATE-POSTED TO PST-DATE.                                    
007940     MOVE IMP-MEMO   TO PST-MEMO.                                         
007950     MOVE IMP-PAYEE  TO PST-PAYEE.                                        
007960     PERFORM 7000-WRITE-POSTED-RECORD THRU 7000-EXIT.                     
007970     PERFORM 8100-ACCUMULATE-TYPE-TOTAL THRU 8100-EXIT.                   
007980 6200-EXIT.                                                               
007990     EXIT.                                                                
008000*----------------------------------------------------------------*        
008010*  7000 SERIES - WRITE POSTED RECORD                             *        
008020*----------------------------------------------------------------*        
008030*        ONE COMMON WRITE PARAGRAPH FOR EVERY POSTING BUILT BY   *        
008040*        THE 5000 AND 6000 SERIES - KEEPS THE POSTED-COUNT       *        
008050*        INCREMENT IN EXACTLY ONE PLACE.                         *        
008060 7000-WRITE-POSTED-RECORD.                                                
008070     WRITE POSTED-TRANSACTION-RECORD.                                     
008080     ADD 1 TO WS-RECORDS-POSTED-CNT.                                      
008090 7000-EXIT.                                                               
008100     EXIT.                                                                
008110*----------------------------------------------------------------*        
008120*  8000 SERIES - CONTROL TOTAL ACCUMULATION AND REPORT           *        
008130*----------------------------------------------------------------*        
008140*        CALLED ONCE FROM EVERY BUILD PARAGRAPH IMMEDIATELY      *        
008150*        AFTER 7000-WRITE-POSTED-RECORD.  RELIES ON WS-TYPE-     *        
008160*        TOTAL-TABLE ALREADY BEING LOADED BY 8050-INIT-TYPE-     *        
008170*        TABLE OUT OF 1000-INITIALIZE (ML-0500) - IF THIS        *        
008180*        PARAGRAPH EVER RUNS BEFORE THE TABLE LOAD, EVERY        *        
008190*        POSTING FALLS INTO THE AT END BRANCH BELOW INSTEAD OF   *        
008200*        BEING ACCUMULATED.                                      *        
008210 8100-ACCUMULATE-TYPE-TOTAL.                                              
008220     SET WS-TYPE-IDX TO 1.                                                
008230     SEARCH WS-TYPE-TOTAL-ENTRY                                           
008240         AT END                                                           
008250             DISPLAY "UNKNOWN POSTING TYPE - " PST-TYPE                   
008260         WHEN WS-TYPE-TOTAL-NAME (WS-TYPE-IDX) = PST-TYPE                 
008270             ADD 1 TO WS-TYPE-TOTAL-CNT (WS-TYPE-IDX)                     
008280             ADD PST-AMOUNT TO WS-TYPE-TOTAL-AMT (WS-TYPE-IDX).           
008290 8100-EXIT.                                                               
008300     EXIT.                                                                
008310*        END-OF-RUN OPERATOR LISTING - READ/SKIPPED/POSTED/     *         
008320*        ERROR COUNTS FOLLOWED BY THE PER-TYPE BREAKOUT ADDED    *        
008330*        UNDER ML-0490.  NOTE THIS PARAGRAPH NO LONGER LOADS     *        
008340*        THE TYPE TABLE ITSELF (SEE ML-0500 ABOVE) - IT ONLY     *        
008350*        READS AND PRINTS WHAT 8100 HAS ALREADY ACCUMULATED.     *        
008360 8000-PRINT-CONTROL-TOTALS.                                               
008370     DISPLAY "*********************************************".             
008380     DISPLAY "*  OFX IMPORT PROCESSOR - CONTROL TOTALS   *".              
008390     DISPLAY "*********************************************".             
008400     DISPLAY "RECORDS READ .......... " WS-RECORDS-READ-CNT.              
008410     DISPLAY "RECORDS SKIPPED ....... " WS-RECORDS-SKIPPED-CNT.           
008420     DISPLAY "RECORDS POSTED ........ " WS-RECORDS-POSTED-CNT.            
008430     DISPLAY "RECORDS IN ERROR ...... " WS-RECORDS-ERROR-CNT.             
008440     DISPLAY "POSTED AMOUNT BY TRANSACTION TYPE:".                        
008450     PERFORM 8200-PRINT-TYPE-LINE THRU 8200-EXIT                          
008460         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
008470         UNTIL WS-TYPE-IDX > 7.                                           
008480     DISPLAY "GRAND TOTAL POSTED AMOUNT ............ "                    
008490             WS-GRAND-TOTAL-AMT.                                          
008500 8000-EXIT.                                                               
008510     EXIT.                                                                
008520*        LOADS THE SEVEN TYPE NAMES AND ZEROES THEIR COUNT/      *        
008530*        AMOUNT FIELDS.  PERFORMED EXACTLY ONCE PER RUN, FROM    *        
008540*        1000-INITIALIZE, BEFORE ANY IMPORT RECORD IS READ       *        
008550*        (ML-0500) - NEVER CALL THIS FROM 8000 AGAIN.            *        
008560 8050-INIT-TYPE-TABLE.                                                    
008570     PERFORM 8060-INIT-TYPE-ENTRY THRU 8060-EXIT                          
008580         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
008590         UNTIL WS-TYPE-IDX > 7.                                           
008600 8050-EXIT.                                                               
008610     EXIT.                                                                
008620*        ONE TABLE SLOT PER CALL - NAME FROM THE CONSTANT LIST,  *        
008630*        COUNT AND AMOUNT RESET TO ZERO.                         *        
008640 8060-INIT-TYPE-ENTRY.                                                    
008650     MOVE WS-TYPE-NAME-ENTRY (WS-TYPE-IDX)                                
008660         TO WS-TYPE-TOTAL-NAME (WS-TYPE-IDX).                             
008670     MOVE ZERO TO WS-TYPE-TOTAL-CNT (WS-TYPE-IDX).                        
008680     MOVE ZERO TO WS-TYPE-TOTAL-AMT (WS-TYPE-IDX).                        
008690 8060-EXIT.                                                               
008700     EXIT.                                                                
008710*        PRINTS ONE TYPE'S LINE AND ROLLS ITS AMOUNT INTO THE    *        
008720*        RUN'S GRAND TOTAL - CALLED SEVEN TIMES BY 8000.         *        
008730 8200-PRINT-TYPE-LINE.                                                    
008740     DISPLAY "  " WS-TYPE-TOTAL-NAME (WS-TYPE-IDX)                        
008750             " COUNT " WS-TYPE-TOTAL-CNT (WS-TYPE-IDX)                    
008760             " AMOUNT " WS-TYPE-TOTAL-AMT (WS-TYPE-IDX).                  
008770     ADD WS-TYPE-TOTAL-AMT (WS-TYPE-IDX) TO WS-GRAND-TOTAL-AMT.           
008780 8200-EXIT.                                                               
008790     EXIT.                                                                
008800*----------------------------------------------------------------*        
008810*  9000 SERIES - TERMINATION                                     *        
008820*----------------------------------------------------------------*        
008830*        CLOSES ALL FOUR FILES IN THE SAME ORDER THEY WERE       *        
008840*        OPENED IN 1000-INITIALIZE - PERFORMED BOTH ON A NORMAL  *        
008850*        END OF RUN AND ON EACH OF THE EARLY-TERMINATION PATHS   *        
008860*        ABOVE (TABLE FULL, BASE ACCOUNT NOT FOUND).             *        
008870 9000-TERMINATE.                                                          
008880     CLOSE SECURITY-FILE.                                                 
008890     CLOSE ACCOUNT-FILE.                                                  
008900     CLOSE IMPORT-FILE.                                                   
008910     CLOSE POSTED-FILE.                                                   
008920 9000-EXIT.                                                               
008930     EXIT.                                                                
