000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    ACCOUNT-MASTER-RECORD.                                    
000030 AUTHOR.        R L HALVERSEN.                                            
000040 INSTALLATION.  MIDWEST TRUST DATA SERVICES - PERSONAL LEDGER DIV.        
000050 DATE-WRITTEN.  09/19/1986.                                               
000060 DATE-COMPILED. 09/19/1986.                                               
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000080*----------------------------------------------------------------*        
000090*  ACM.TIP02  -  ACCOUNT MASTER RECORD                           *        
000100*  ONE RECORD PER LEDGER ACCOUNT.  LOADED ENTIRELY TO A TABLE    *        
000110*  BY THE OFX IMPORT PROCESSOR AND SEARCHED BY ACCOUNT NUMBER.   *        
000120*----------------------------------------------------------------*        
000130*  CHANGE LOG                                                    *        
000140*    DATE       WHO   REQ NO    DESCRIPTION                     *         
000150*    --------   ----  --------  ----------------------------    *         
000160*    09/19/86   RLH   ML-0116   ORIGINAL LAYOUT.                 *        
000170*    05/02/88   DKT   ML-0188   ADDED ACM-GROUP-CODE FOR THE     *        
000180*                                INVEST/BANK/EXPENSE/INCOME      *        
000190*                                CLASSIFICATION USED BY IMPORT.  *        
000200*    11/30/90   DKT   ML-0251   ADDED OPEN AND LAST-ACTIVITY     *        
000210*                                DATE BREAKOUT GROUPS.           *        
000220*    04/14/94   MEW   ML-0311   ADDED ACM-CLOSED-SW AND RELATED  *        
000230*                                88-LEVELS PER AUDIT FINDING.    *        
000240*    03/09/98   PJK   ML-0391   Y2K - VERIFIED CC-YY-MM-DD VIEW  *        
000250*                                BELOW HANDLES CENTURY 20 SPAN.  *        
000260*    06/22/02   NBS   ML-0461   ADDED ACM-BASE-ACCOUNT-SW SET BY *        
000270*                                THE IMPORT RUN-CONTROL STEP.    *        
000280*----------------------------------------------------------------*        
000290 ENVIRONMENT DIVISION.                                                    
000300 CONFIGURATION SECTION.                                                   
000310 SPECIAL-NAMES.                                                           
000320     C01 IS TOP-OF-FORM                                                   
000330     UPSI-1 ON STATUS IS ACM-TEST-RUN.                                    
000340 INPUT-OUTPUT SECTION.                                                    
000350 FILE-CONTROL.                                                            
000360     SELECT ACCOUNT-MASTER-RECORD ASSIGN TO ACCTFILE.                     
000370 DATA DIVISION.                                                           
000380 FILE SECTION.                                                            
000390 FD  ACCOUNT-MASTER-RECORD.                                               
000400 01  ACCOUNT-MASTER-RECORD.                                               
000410*        THE EXTRACT IS ONE PHYSICAL FILE CARRYING THREE LOGICAL          
000420*        ROW TYPES - A SINGLE "AMH" HEADER, ONE "AMD" DETAIL PER          
000430*        LEDGER ACCOUNT, AND A SINGLE "AMT" TRAILER.  THE IMPORT          
000440*        PROCESSOR ONLY LOADS THE "AMD" ROWS TO ITS TABLE.                
000450     05  ACM-RECORD-CODE                PIC X(03).                        
000460         88  ACM-HEADER-RECORD              VALUE "AMH".                  
000470         88  ACM-DETAIL-RECORD              VALUE "AMD".                  
000480         88  ACM-TRAILER-RECORD             VALUE "AMT".                  
000490*        SEQUENCE NUMBER WITHIN RECORD TYPE - NOT A KEY, USED    *        
000500*        ONLY BY THE EXTRACT'S OWN BALANCING JOB (SEE MTF SIDE). *        
000510     05  ACM-SEQUENCE-NUMBER             PIC 9(03).                       
000520     05  ACM-DETAIL-AREA.                                                 
000530*            ACCOUNT NUMBER AND SHORT NAME AS CARRIED ON THE     *        
000540*            GENERAL LEDGER - THE IMPORT PROCESSOR SEARCHES ITS  *        
000550*            TABLE BY ACC-NUMBER TO FIND THE BASE ACCOUNT AND    *        
000560*            EACH TRANSACTION'S POSTING ACCOUNT.                 *        
000570         10  ACC-NUMBER                  PIC X(20).                       
000580         10  ACC-NAME                    PIC X(30).                       
000590*            ISO CURRENCY CODE.  CARRIED SO THE IMPORT RUN'S     *        
000600*            BASE-ACCOUNT MATCH CAN CONFIRM CURRENCY WHEN THE    *        
000610*            RUN-CONTROL CARD SUPPLIES ONE (SEE ML-0461 BELOW).  *        
000620         10  ACC-CURRENCY                PIC X(03).                       
000630             88  ACC-CURRENCY-USD            VALUE "USD".                 
000640             88  ACC-CURRENCY-CAD            VALUE "CAD".                 
000650             88  ACC-CURRENCY-EUR            VALUE "EUR".                 
000660             88  ACC-CURRENCY-GBP            VALUE "GBP".                 
000670*            LEDGER CLASSIFICATION.  ONLY INVEST-GROUP ACCOUNTS  *        
000680*            MAY BE THE BASE ACCOUNT FOR AN INVESTMENT POSTING - *        
000690*            SEE THE OFX IMPORT PROCESSOR'S 5000-PROCESS-        *        
000700*            INVESTMENT PARAGRAPH.                               *        
000710         10  ACC-GROUP                   PIC X(08).                       
000720             88  ACC-GROUP-INVEST            VALUE "INVEST".              
000730             88  ACC-GROUP-BANK              VALUE "BANK".                
000740             88  ACC-GROUP-EXPENSE           VALUE "EXPENSE".             
000750             88  ACC-GROUP-INCOME            VALUE "INCOME".              
000760*            DATE ACCOUNT WAS OPENED ON THE LEDGER, CCYYMMDD,    *        
000770*            WITH A CENTURY/YEAR/MONTH/DAY BREAKOUT VIEW BELOW   *        
000780*            FOR AGE-OF-ACCOUNT REPORTING (NOT USED BY IMPORT).  *        
000790         10  ACM-OPENED-DATE             PIC 9(08).                       
000800         10  ACM-OPENED-DATE-BRK REDEFINES ACM-OPENED-DATE.               
000810             15  ACM-OPENED-CC           PIC 9(02).                       
000820             15  ACM-OPENED-YY           PIC 9(02).                       
000830             15  ACM-OPENED-MM           PIC 9(02).                       
000840             15  ACM-OPENED-DD           PIC 9(02).                       
000850*            DATE OF THE MOST RECENT POSTED ACTIVITY - MAINTAINED*        
000860*            BY THE NIGHTLY POSTING STEP, NOT BY THE OFX IMPORT. *        
000870         10  ACM-LAST-ACTIVITY-DATE      PIC 9(08).                       
000880         10  ACM-LAST-ACTIVITY-DATE-BRK REDEFINES                         
000890                 ACM-LAST-ACTIVITY-DATE.                                  
000900             15  ACM-LAST-ACT-CC         PIC 9(02).                       
000910             15  ACM-LAST-ACT-YY         PIC 9(02).                       
000920             15  ACM-LAST-ACT-MM         PIC 9(02).                       
000930             15  ACM-LAST-ACT-DD         PIC 9(02).                       
000940*            CLOSED ACCOUNTS STILL APPEAR IN THE EXTRACT SO      *        
000950*            HISTORY REPORTS CAN RESOLVE OLD ACCOUNT NUMBERS.    *        
000960         10  ACM-CLOSED-SW               PIC X(01).                       
000970             88  ACM-ACCOUNT-CLOSED          VALUE "Y".                   
000980             88  ACM-ACCOUNT-OPEN            VALUE "N" " ".               
000990*            SET BY THE EXTRACT JOB FOR THE ONE ACCOUNT NAMED ON *        
001000*            THE CURRENT IMPORT RUN-CONTROL CARD - INFORMATIONAL *        
001010*            ONLY, THE IMPORT PROCESSOR RE-DERIVES ITS OWN BASE  *        
001020*            ACCOUNT FROM THE RUN-PARM CARD RATHER THAN TRUST    *        
001030*            THIS FLAG (SEE ML-0461).                            *        
001040         10  ACM-BASE-ACCOUNT-SW         PIC X(01).                       
001050             88  ACM-IS-BASE-ACCOUNT         VALUE "Y".                   
001060             88  ACM-NOT-BASE-ACCOUNT        VALUE "N" " ".               
001070*            OWNER TAX ID AND TYPE - CARRIED FOR 1099/1042-S     *        
001080*            REPORTING DOWNSTREAM, NOT REFERENCED BY IMPORT.     *        
001090         10  ACM-OWNER-TAX-ID            PIC 9(09).                       
001100         10  ACM-OWNER-TAX-ID-TYPE       PIC X(01).                       
001110             88  ACM-TAX-ID-TYPE-SSN         VALUE "S".                   
001120             88  ACM-TAX-ID-TYPE-EIN         VALUE "E".                   
001130         10  FILLER                      PIC X(17).                       
001140*        TRAILER VIEW OF THE SAME 94 BYTES - ONE COUNT FIELD,    *        
001150*        THE ACCOUNTS-ON-FILE TOTAL WRITTEN BY THE EXTRACT JOB.  *        
001160     05  ACM-TRAILER-AREA REDEFINES ACM-DETAIL-AREA.                      
001170         10  ACM-TOTAL-ACCOUNTS-CNT      PIC 9(07).                       
001180         10  FILLER                      PIC X(94).                       
001190*----------------------------------------------------------------*        
001200*  THIS MEMBER IS A RECORD LAYOUT, NOT A BATCH PROGRAM.  IT IS   *        
001210*  RESTATED INLINE (NOT COPYd) IN OFXIMP01'S FD ACCOUNT-FILE     *        
001220*  PER SHOP CONVENTION.  THE STUB PROCEDURE DIVISION BELOW LETS  *        
001230*  THE MEMBER COMPILE AND SELF-TEST STANDALONE UNDER UPSI-1.     *        
001240*----------------------------------------------------------------*        
001250 WORKING-STORAGE SECTION.                                                 
001260 77  WS-SELFTEST-CNT               PIC 9(03)  COMP  VALUE ZERO.           
001270 PROCEDURE DIVISION.                                                      
001280*        NORMAL OPERATION FALLS THROUGH TO THE "NOT RUN" MESSAGE *        
001290*        AND STOPS.  UPSI-1 ON (SET BY THE OPERATOR JCL FOR A    *        
001300*        COMPILE VERIFICATION RUN) DRIVES THE SELF-TEST INSTEAD. *        
001310 0000-COPYBOOK-STUB.                                                      
001320     IF ACM-TEST-RUN                                                      
001330         PERFORM 0100-SELFTEST-DISPLAY THRU 0100-EXIT.                    
001340     DISPLAY "ACM.TIP02 IS A RECORD LAYOUT MEMBER - NOT RUN".             
001350     STOP RUN.                                                            
001360*        BUMPS AND DISPLAYS WS-SELFTEST-CNT SO A REVIEWER CAN    *        
001370*        CONFIRM THE COMPILE UNIT LOADED AND THE UPSI SWITCH IS  *        
001380*        WIRED, WITHOUT NEEDING A REAL ACCOUNT MASTER FILE.      *        
001390 0100-SELFTEST-DISPLAY.                                                   
001400     ADD 1 TO WS-SELFTEST-CNT.                                            
001410     DISPLAY "ACM.TIP02 SELF-TEST SWITCH ON - PASS "                      
001420             WS-SELFTEST-CNT.                                             
001430 0100-EXIT.                                                               
001440     EXIT.                                                                
