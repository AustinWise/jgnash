000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    YEARLY-REMINDER-SCHEDULER.                                
000030 AUTHOR.        M E WOJCIK.                                               
000040 INSTALLATION.  MIDWEST TRUST DATA SERVICES - PERSONAL LEDGER DIV.        
000050 DATE-WRITTEN.  01/13/1993.                                               
000060 DATE-COMPILED. 01/13/1993.                                               
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000080*----------------------------------------------------------------*        
000090*  YRRMDR01  -  YEARLY REMINDER SCHEDULER                        *        
000100*  NIGHTLY BATCH STEP THAT READS THE REMINDER FILE AND, FOR      *        
000110*  EACH ENABLED REMINDER, ESTABLISHES A BASE DATE FROM THE       *        
000120*  LAST-FIRED DATE (OR THE START DATE LESS ONE INCREMENT IF IT   *        
000130*  HAS NEVER FIRED), ADDS THE INCREMENT IN YEARS, AND RE-ANCHORS *        
000140*  THE RESULT TO THE START DATE'S DAY-OF-YEAR.  A REMINDER WHOSE *        
000150*  NEXT DATE HAS REACHED ITS END DATE PRODUCES NO SCHEDULE       *        
000160*  RECORD.  WRITES ONE SCHEDULE RECORD PER REMINDER SCHEDULED,   *        
000170*  BRACKETED BY A RUN-DATE HEADER AND A COUNT TRAILER.  THE RUN  *        
000180*  DATE IS FOR HEADER/TRAILER STAMPING ONLY - IT PLAYS NO PART   *        
000190*  IN THE DUE-DATE CALCULATION.                                  *        
000200*----------------------------------------------------------------*        
000210*  CHANGE LOG                                                    *        
000220*    DATE       WHO   REQ NO    DESCRIPTION                     *         
000230*    --------   ----  --------  ----------------------------    *         
000240*    01/13/93   MEW   ML-0307   ORIGINAL PROGRAM.                *        
000250*    04/14/94   MEW   ML-0315   ADDED REM-END-DATE CHECK SO      *        
000260*                                EXPIRED REMINDERS ARE DROPPED.  *        
000270*    06/22/02   NBS   ML-0463   ADDED THE FEB 29 ANCHOR RULE -   *        
000280*                                NEXT DUE DATE FALLS BACK TO     *        
000290*                                MAR 1 IN A NON-LEAP TARGET      *        
000300*                                YEAR (SEE 5150-COMPUTE-NEXT-    *        
000310*                                DATE / DAY-OF-YEAR ANCHOR).     *        
000320*    03/14/98   PJK   ML-0396   Y2K - CENTURY ROLL VERIFIED FOR  *        
000330*                                REM-START-DATE AND THE RUN DATE.*        
000340*    11/02/99   PJK   ML-0404   Y2K - FULL REGRESSION RE-RUN OF  *        
000350*                                THE 1999/2000 BOUNDARY BATCH.   *        
000360*    10/04/04   NBS   ML-0491   ADDED SCH-REMINDER COUNT TOTAL   *        
000370*                                TO THE RUN-CONTROL DISPLAY.     *        
000380*    07/18/05   NBS   ML-0498   AUDIT FINDING - THE NEXT-DUE-    *        
000390*                                DATE CALC NEVER READ REM-LAST-  *        
000400*                                DATE AND INSTEAD LOOPED AGAINST *        
000410*                                THE OPERATOR RUN DATE.  REWROTE *        
000420*                                5000 SERIES TO ESTABLISH A BASE *        
000430*                                DATE FROM REM-LAST-DATE (OR THE *        
000440*                                START DATE LESS ONE INCREMENT), *        
000450*                                ADD THE INCREMENT, AND RE-ANCHOR*        
000460*                                BY DAY-OF-YEAR.  END-DATE TEST  *        
000470*                                NOW COMPARES THE COMPUTED NEXT  *        
000480*                                DATE, NOT TODAY, TO REM-END-DTE.*        
000490*----------------------------------------------------------------*        
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM                                                   
000540     UPSI-1 ON STATUS IS YRR-TEST-RUN.                                    
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570     SELECT REMINDER-FILE ASSIGN TO REMFILE                               
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS WS-REMINDER-STATUS.                               
000600     SELECT SCHEDULE-FILE ASSIGN TO SCHDFILE                              
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS WS-SCHEDULE-STATUS.                               
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650 FD  REMINDER-FILE                                                        
000660     LABEL RECORDS ARE STANDARD.                                          
000670*        REMINDER MASTER, RESTATED INLINE FROM RMR.TIP05 PER     *        
000680*        SHOP CONVENTION - THE FULL FIELD COMMENTARY LIVES ON    *        
000690*        THE COPYBOOK MEMBER ITSELF, NOT DUPLICATED HERE.        *        
000700 01  REMINDER-RECORD.                                                     
000710     05  REM-ID                       PIC X(10).                          
000720*        ANNIVERSARY DATE THIS REMINDER RECURS ON.                        
000730     05  REM-START-DATE               PIC 9(08).                          
000740     05  REM-START-DATE-BRK REDEFINES REM-START-DATE.                     
000750         10  REM-START-CC             PIC 9(02).                          
000760         10  REM-START-YY             PIC 9(02).                          
000770         10  REM-START-MM             PIC 9(02).                          
000780         10  REM-START-DD             PIC 9(02).                          
000790*        LAST YEAR THIS REMINDER ACTUALLY FIRED - ZERO MEANS IT  *        
000800*        HAS NEVER FIRED AND THE BASE DATE COMES FROM THE START  *        
000810*        DATE INSTEAD (SEE 5100-ESTABLISH-BASE-DATE BELOW).      *        
000820     05  REM-LAST-DATE                PIC 9(08).                          
000830*        OPTIONAL CUTOFF - A COMPUTED NEXT DATE ON OR PAST THIS  *        
000840*        VALUE DROPS THE REMINDER FROM THIS RUN'S SCHEDULE.      *        
000850     05  REM-END-DATE                 PIC 9(08).                          
000860*        YEARS BETWEEN OCCURRENCES - USUALLY 01.                 *        
000870     05  REM-INCREMENT                PIC 9(02).                          
000880     05  REM-ENABLED                  PIC X(01).                          
000890         88  REM-IS-ENABLED               VALUE "Y".                      
000900     05  FILLER                       PIC X(22).                          
000910 FD  SCHEDULE-FILE                                                        
000920     LABEL RECORDS ARE STANDARD.                                          
000930*        SCHEDULE OUTPUT, RESTATED INLINE FROM RSC.TIP06.        *        
000940 01  REMINDER-SCHEDULE-RECORD.                                            
000950*        STAMPED ON EVERY ROW, NOT JUST THE HEADER - LETS THE    *        
000960*        CALENDAR LOAD JOB VERIFY IT PICKED UP TODAY'S RUN.      *        
000970     05  RSC-RUN-DATE                 PIC 9(08).                          
000980     05  RSC-RECORD-TYPE-CDE          PIC X(02).                          
000990         88  RSC-RECORD-TYPE-HEADER       VALUE "HH".                     
001000         88  RSC-RECORD-TYPE-DETAIL       VALUE "DD".                     
001010         88  RSC-RECORD-TYPE-TRAILER      VALUE "TT".                     
001020     05  RSC-DETAIL-AREA.                                                 
001030*            CARRIED FORWARD UNCHANGED FROM REM-ID.              *        
001040         10  SCH-REMINDER-ID          PIC X(10).                          
001050*            NEXT OCCURRENCE COMPUTED BY THE 5000 SERIES BELOW.  *        
001060         10  SCH-DUE-DATE             PIC 9(08).                          
001070         10  FILLER                   PIC X(19).                          
001080*        TOTALS TRAILER - A MISMATCH BETWEEN READ AND WRITTEN    *        
001090*        MEANS SOME REMINDERS WERE DISABLED OR EXPIRED THIS RUN. *        
001100     05  RSC-TRAILER-AREA REDEFINES RSC-DETAIL-AREA.                      
001110         10  RSC-TOTAL-REMINDERS-READ    PIC 9(07).                       
001120         10  RSC-TOTAL-SCHEDULES-WRITE   PIC 9(07).                       
001130         10  FILLER                      PIC X(23).                       
001140 WORKING-STORAGE SECTION.                                                 
001150 77  WS-REMINDER-STATUS               PIC X(02).                          
001160 77  WS-SCHEDULE-STATUS                PIC X(02).                         
001170*        DRIVES THE MAIN LOOP IN 0000-MAIN-CONTROL BELOW - THE   *        
001180*        ONLY SWITCH THIS PROGRAM TESTS FOR END OF WORK.         *        
001190 01  WS-EOF-SWITCHES.                                                     
001200     05  WS-EOF-REMINDER-SW            PIC X(01)  VALUE "N".              
001210         88  WS-EOF-REMINDER               VALUE "Y".                     
001220     05  FILLER                        PIC X(01).                         
001230*----------------------------------------------------------------*        
001240*  RUN DATE - OPERATOR SUPPLIED AT JOB START (CCYYMMDD)          *        
001250*----------------------------------------------------------------*        
001260 01  WS-RUN-DATE-RAW.                                                     
001270     05  WS-RUN-YY-RAW                 PIC 9(02).                         
001280     05  WS-RUN-MM-RAW                 PIC 9(02).                         
001290     05  WS-RUN-DD-RAW                 PIC 9(02).                         
001300     05  FILLER                        PIC X(02).                         
001310 01  WS-RUN-DATE-AREA.                                                    
001320     05  WS-RUN-DATE                   PIC 9(08).                         
001330     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.                           
001340         10  WS-RUN-CC                 PIC 9(02).                         
001350         10  WS-RUN-YY                 PIC 9(02).                         
001360         10  WS-RUN-MM                 PIC 9(02).                         
001370         10  WS-RUN-DD                 PIC 9(02).                         
001380     05  FILLER                        PIC X(01).                         
001390*----------------------------------------------------------------*        
001400*  NEXT-DUE-DATE WORK AREA                                       *        
001410*----------------------------------------------------------------*        
001420 01  WS-NEXT-DUE-AREA.                                                    
001430     05  WS-NEXT-DUE-DATE              PIC 9(08).                         
001440     05  WS-NEXT-DUE-BRK REDEFINES WS-NEXT-DUE-DATE.                      
001450         10  WS-NEXT-DUE-CC            PIC 9(02).                         
001460         10  WS-NEXT-DUE-YY            PIC 9(02).                         
001470         10  WS-NEXT-DUE-MM            PIC 9(02).                         
001480         10  WS-NEXT-DUE-DD            PIC 9(02).                         
001490     05  FILLER                        PIC X(01).                         
001500*        BASE-CENTURY-YEAR IS THE FOUR-DIGIT YEAR THE INCREMENT  *        
001510*        IS ADDED TO (SEE 5100 BELOW); CANDIDATE-CENTURY-YEAR IS *        
001520*        THE RESULT BEFORE IT IS SPLIT BACK TO A CENTURY/YEAR    *        
001530*        PAIR IN 5150-COMPUTE-CANDIDATE-DATE.                    *        
001540 01  WS-BASE-CENTURY-YEAR              PIC 9(04)  COMP.                   
001550 01  WS-CANDIDATE-CENTURY-YEAR         PIC 9(04)  COMP.                   
001560*        SET TO "Y" ONLY WHEN 5300-CHECK-END-DATE CLEARS THE     *        
001570*        REMINDER FOR SCHEDULING - A DETAIL RECORD IS WRITTEN    *        
001580*        ONLY WHEN THIS SWITCH IS ON.                            *        
001590 01  WS-SCHEDULE-SW                    PIC X(01)  VALUE "N".              
001600     88  WS-SCHEDULE-DUE                    VALUE "Y".                    
001610*----------------------------------------------------------------*        
001620*  DAY-OF-YEAR ANCHOR WORK AREA - ML-0498                        *        
001630*  WS-START-DOY IS REM-START-DATE'S ORDINAL DAY WITHIN ITS OWN   *        
001640*  YEAR.  WS-START-YEAR-LEN IS THAT YEAR'S LENGTH (365/366), SO  *        
001650*  A DAY-OF-YEAR EQUAL TO THE LENGTH MEANS THE START DATE IS     *        
001660*  DEC 31.  WS-DOY-REMAIN/WS-DOY-MONTH-LEN DRIVE THE FORWARD AND *        
001670*  REVERSE MONTH-TABLE WALKS.                                    *        
001680*----------------------------------------------------------------*        
001690 01  WS-DOY-WORK-AREA.                                                    
001700     05  WS-START-DOY                  PIC 9(03)  COMP.                   
001710     05  WS-START-YEAR-LEN             PIC 9(03)  COMP.                   
001720     05  WS-DOY-REMAIN                 PIC 9(03)  COMP.                   
001730     05  WS-DOY-MONTH-LEN              PIC 9(02)  COMP.                   
001740     05  FILLER                        PIC X(01).                         
001750*----------------------------------------------------------------*        
001760*  MONTH-LENGTH TABLE (COMMON YEAR BASELINE - FEB OVERRIDDEN     *        
001770*  TO 29 AT LOOKUP TIME WHEN THE YEAR UNDER TEST IS LEAP)        *        
001780*----------------------------------------------------------------*        
001790*        JAN THROUGH DEC, COMMON-YEAR LENGTHS.  FEBRUARY'S ENTRY *        
001800*        OF 28 IS OVERRIDDEN TO 29 AT LOOKUP TIME IN 5065 AND    *        
001810*        5155 WHEN WS-YEAR-IS-LEAP IS ON - THE TABLE ITSELF IS   *        
001820*        NEVER REWRITTEN FOR A LEAP YEAR.                        *        
001830 01  WS-MONTH-LENGTH-VALUES.                                              
001840     05  FILLER                        PIC 9(02)  VALUE 31.               
001850     05  FILLER                        PIC 9(02)  VALUE 28.               
001860     05  FILLER                        PIC 9(02)  VALUE 31.               
001870     05  FILLER                        PIC 9(02)  VALUE 30.               
001880     05  FILLER                        PIC 9(02)  VALUE 31.               
001890     05  FILLER                        PIC 9(02)  VALUE 30.               
001900     05  FILLER                        PIC 9(02)  VALUE 31.               
001910     05  FILLER                        PIC 9(02)  VALUE 31.               
001920     05  FILLER                        PIC 9(02)  VALUE 30.               
001930     05  FILLER                        PIC 9(02)  VALUE 31.               
001940     05  FILLER                        PIC 9(02)  VALUE 30.               
001950     05  FILLER                        PIC 9(02)  VALUE 31.               
001960 01  WS-MONTH-LENGTH-TABLE REDEFINES WS-MONTH-LENGTH-VALUES.              
001970     05  WS-MONTH-LEN-ENTRY            PIC 9(02)  OCCURS 12 TIMES         
001980                                        INDEXED BY WS-MO-IDX.             
001990*----------------------------------------------------------------*        
002000*  LEAP YEAR TEST WORK AREA - WS-LEAP-TEST-YEAR IS SET BY THE    *        
002010*  CALLER BEFORE EACH PERFORM (START YEAR, THEN CANDIDATE YEAR)  *        
002020*----------------------------------------------------------------*        
002030 01  WS-LEAP-TEST-AREA.                                                   
002040     05  WS-LEAP-TEST-YEAR             PIC 9(04)  COMP.                   
002050     05  WS-LEAP-QUOTIENT              PIC 9(04)  COMP.                   
002060     05  WS-LEAP-REMAIN-4              PIC 9(04)  COMP.                   
002070     05  WS-LEAP-REMAIN-100            PIC 9(04)  COMP.                   
002080     05  WS-LEAP-REMAIN-400            PIC 9(04)  COMP.                   
002090     05  WS-LEAP-YEAR-SW               PIC X(01)  VALUE "N".              
002100         88  WS-YEAR-IS-LEAP                VALUE "Y".                    
002110     05  FILLER                        PIC X(01).                         
002120*----------------------------------------------------------------*        
002130*  CONTROL TOTAL COUNTERS                                        *        
002140*----------------------------------------------------------------*        
002150*        FOUR-WAY BREAKOUT PRINTED BY 8000-PRINT-CONTROL-TOTALS -*        
002160*        READ SHOULD ALWAYS EQUAL DISABLED + EXPIRED + WRITTEN.  *        
002170 01  WS-CONTROL-TOTALS.                                                   
002180     05  WS-REMINDERS-READ-CNT     PIC 9(07) COMP VALUE ZERO.             
002190     05  WS-REMINDERS-DISABLED-CNT PIC 9(07) COMP VALUE ZERO.             
002200     05  WS-REMINDERS-EXPIRED-CNT  PIC 9(07) COMP VALUE ZERO.             
002210     05  WS-SCHEDULES-WRITTEN-CNT  PIC 9(07) COMP VALUE ZERO.             
002220     05  FILLER                    PIC X(01).                             
002230 PROCEDURE DIVISION.                                                      
002240*                                                                *        
002250*  TOP-LEVEL FLOW - OPEN/HEADER, ONE PASS OF THE REMINDER FILE,  *        
002260*  TRAILER, CONTROL REPORT, CLOSE.  NO SORT STEP - THE REMINDER  *        
002270*  FILE IS ALREADY IN THE ORDER THE MAINTENANCE JOB WROTE IT.    *        
002280 0000-MAIN-CONTROL.                                                       
002290     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
002300     PERFORM 4000-PROCESS-REMINDER THRU 4000-EXIT                         
002310         UNTIL WS-EOF-REMINDER.                                           
002320     PERFORM 7000-WRITE-TRAILER-RECORD THRU 7000-EXIT.                    
002330     PERFORM 8000-PRINT-CONTROL-TOTALS THRU 8000-EXIT.                    
002340     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
002350     STOP RUN.                                                            
002360 0000-EXIT.                                                               
002370     EXIT.                                                                
002380*----------------------------------------------------------------*        
002390*  1000 SERIES - OPEN FILES, ACCEPT RUN DATE, WRITE HEADER       *        
002400*----------------------------------------------------------------*        
002410 1000-INITIALIZE.                                                         
002420     OPEN INPUT REMINDER-FILE.                                            
002430     OPEN OUTPUT SCHEDULE-FILE.                                           
002440     ACCEPT WS-RUN-DATE-RAW FROM DATE.                                    
002450     PERFORM 1050-DERIVE-CENTURY-DATE THRU 1050-EXIT.                     
002460     PERFORM 1100-WRITE-HEADER-RECORD THRU 1100-EXIT.                     
002470 1000-EXIT.                                                               
002480     EXIT.                                                                
002490*                                                                *        
002500*  Y2K WINDOWING - PIVOT YEAR 50.  A RUN-DATE YEAR OF 00-49      *        
002510*  IS TAKEN AS 20XX, 50-99 IS TAKEN AS 19XX.  SEE ML-0396.       *        
002520 1050-DERIVE-CENTURY-DATE.                                                
002530     IF WS-RUN-YY-RAW < 50                                                
002540         MOVE 20 TO WS-RUN-CC                                             
002550     ELSE                                                                 
002560         MOVE 19 TO WS-RUN-CC.                                            
002570     MOVE WS-RUN-YY-RAW TO WS-RUN-YY.                                     
002580     MOVE WS-RUN-MM-RAW TO WS-RUN-MM.                                     
002590     MOVE WS-RUN-DD-RAW TO WS-RUN-DD.                                     
002600 1050-EXIT.                                                               
002610     EXIT.                                                                
002620*                                                                *        
002630*  1100 - HEADER ROW CARRIES ONLY THE RUN DATE.  REMINDER-ID AND *        
002640*  DUE-DATE ARE FORCED TO SPACES/ZERO SO A STRAY READ OF THE     *        
002650*  HEADER BY A DOWNSTREAM STEP CANNOT BE MISTAKEN FOR A DETAIL.  *        
002660 1100-WRITE-HEADER-RECORD.                                                
002670     MOVE WS-RUN-DATE TO RSC-RUN-DATE.                                    
002680     MOVE "HH" TO RSC-RECORD-TYPE-CDE.                                    
002690     MOVE SPACES TO SCH-REMINDER-ID.                                      
002700     MOVE ZERO TO SCH-DUE-DATE.                                           
002710     WRITE REMINDER-SCHEDULE-RECORD.                                      
002720 1100-EXIT.                                                               
002730     EXIT.                                                                
002740*----------------------------------------------------------------*        
002750*  4000 SERIES - MAIN REMINDER LOOP                              *        
002760*----------------------------------------------------------------*        
002770 4000-PROCESS-REMINDER.                                                   
002780     READ REMINDER-FILE                                                   
002790         AT END                                                           
002800             MOVE "Y" TO WS-EOF-REMINDER-SW                               
002810             GO TO 4000-EXIT.                                             
002820     ADD 1 TO WS-REMINDERS-READ-CNT.                                      
002830*        A DISABLED REMINDER IS COUNTED AND SKIPPED WITHOUT ANY  *        
002840*        DATE ARITHMETIC - THERE IS NO NEXT DUE DATE FOR A       *        
002850*        REMINDER THE OPERATOR HAS TURNED OFF.                   *        
002860     IF REM-IS-ENABLED                                                    
002870         GO TO 4020-COMPUTE-DUE-DATE.                                     
002880     ADD 1 TO WS-REMINDERS-DISABLED-CNT.                                  
002890     GO TO 4000-EXIT.                                                     
002900 4020-COMPUTE-DUE-DATE.                                                   
002910     PERFORM 5000-FIND-NEXT-DUE-DATE THRU 5000-EXIT.                      
002920     IF WS-SCHEDULE-DUE                                                   
002930         PERFORM 6000-WRITE-DETAIL-RECORD THRU 6000-EXIT.                 
002940 4000-EXIT.                                                               
002950     EXIT.                                                                
002960*----------------------------------------------------------------*        
002970*  5000 SERIES - NEXT DUE DATE CALCULATION - ML-0498             *        
002980*    RULE:  THE BASE YEAR IS TAKEN FROM REM-LAST-DATE WHEN THE   *        
002990*    REMINDER HAS FIRED BEFORE, OTHERWISE FROM REM-START-DATE    *        
003000*    LESS ONE INCREMENT.  THE CANDIDATE YEAR IS THE BASE YEAR    *        
003010*    PLUS REM-INCREMENT, RE-ANCHORED TO REM-START-DATE'S DAY-    *        
003020*    OF-YEAR (FORCED TO DEC 31 WHEN THE START DATE IS THE LAST   *        
003030*    DAY OF ITS OWN YEAR).  THE OPERATOR RUN DATE PLAYS NO PART  *        
003040*    IN THIS CALCULATION - IT IS FOR HEADER/TRAILER STAMPING     *        
003050*    ONLY.  THE END-DATE CUTOFF IS TESTED AGAINST THE COMPUTED   *        
003060*    NEXT DATE, NOT AGAINST THE RUN DATE.                        *        
003070*----------------------------------------------------------------*        
003080 5000-FIND-NEXT-DUE-DATE.                                                 
003090     MOVE "N" TO WS-SCHEDULE-SW.                                          
003100     PERFORM 5060-COMPUTE-START-DOY THRU 5060-EXIT.                       
003110     PERFORM 5100-ESTABLISH-BASE-DATE THRU 5100-EXIT.                     
003120     PERFORM 5150-COMPUTE-CANDIDATE-DATE THRU 5150-EXIT.                  
003130     COMPUTE WS-NEXT-DUE-DATE =                                           
003140             (WS-NEXT-DUE-CC * 1000000) +                                 
003150             (WS-NEXT-DUE-YY * 10000) +                                   
003160             (WS-NEXT-DUE-MM * 100) + WS-NEXT-DUE-DD.                     
003170     PERFORM 5300-CHECK-END-DATE THRU 5300-EXIT.                          
003180 5000-EXIT.                                                               
003190     EXIT.                                                                
003200*                                                                *        
003210*  5060 - REDUCE REM-START-DATE TO ITS ORDINAL DAY WITHIN ITS   *         
003220*  OWN YEAR (WS-START-DOY) AND CAPTURE THAT YEAR'S LENGTH.       *        
003230 5060-COMPUTE-START-DOY.                                                  
003240     COMPUTE WS-LEAP-TEST-YEAR =                                          
003250             (REM-START-CC * 100) + REM-START-YY.                         
003260     PERFORM 5200-TEST-LEAP-YEAR THRU 5200-EXIT.                          
003270     MOVE 365 TO WS-START-YEAR-LEN.                                       
003280     IF WS-YEAR-IS-LEAP                                                   
003290         ADD 1 TO WS-START-YEAR-LEN.                                      
003300     MOVE ZERO TO WS-START-DOY.                                           
003310     IF REM-START-MM > 1                                                  
003320         PERFORM 5065-ACCUM-MONTH-LEN THRU 5065-EXIT                      
003330             VARYING WS-MO-IDX FROM 1 BY 1                                
003340             UNTIL WS-MO-IDX > REM-START-MM - 1.                          
003350     ADD REM-START-DD TO WS-START-DOY.                                    
003360 5060-EXIT.                                                               
003370     EXIT.                                                                
003380*                                                                *        
003390*  5065 - ADDS ONE FULL MONTH'S LENGTH TO WS-START-DOY FOR EACH  *        
003400*  MONTH BEFORE REM-START-MM.  FEBRUARY IS BUMPED TO 29 WHEN THE *        
003410*  START DATE'S OWN YEAR IS LEAP, OTHERWISE THE TABLE'S COMMON-  *        
003420*  YEAR VALUE OF 28 STANDS.                                      *        
003430 5065-ACCUM-MONTH-LEN.                                                    
003440     MOVE WS-MONTH-LEN-ENTRY (WS-MO-IDX) TO WS-DOY-MONTH-LEN.             
003450     IF WS-MO-IDX = 2 AND WS-YEAR-IS-LEAP                                 
003460         MOVE 29 TO WS-DOY-MONTH-LEN.                                     
003470     ADD WS-DOY-MONTH-LEN TO WS-START-DOY.                                
003480 5065-EXIT.                                                               
003490     EXIT.                                                                
003500*                                                                *        
003510*  5100 - ESTABLISH THE BASE YEAR PER THE REVISED RULE.          *        
003520 5100-ESTABLISH-BASE-DATE.                                                
003530*        A REMINDER THAT HAS FIRED BEFORE TAKES ITS BASE YEAR    *        
003540*        FROM THE YEAR PORTION OF REM-LAST-DATE DIRECTLY.        *        
003550     IF REM-LAST-DATE = ZERO                                              
003560         GO TO 5110-BASE-FROM-START.                                      
003570     DIVIDE REM-LAST-DATE BY 10000 GIVING WS-BASE-CENTURY-YEAR.           
003580     GO TO 5100-EXIT.                                                     
003590*        NEVER FIRED - BACK UP ONE INCREMENT FROM THE START YEAR *        
003600*        SO ADDING THE INCREMENT BELOW LANDS ON THE START YEAR   *        
003610*        ITSELF THE FIRST TIME THIS REMINDER IS SCHEDULED.       *        
003620 5110-BASE-FROM-START.                                                    
003630     COMPUTE WS-BASE-CENTURY-YEAR =                                       
003640         (REM-START-CC * 100) + REM-START-YY - REM-INCREMENT.             
003650 5100-EXIT.                                                               
003660     EXIT.                                                                
003670*                                                                *        
003680*  5150 - ADD THE INCREMENT TO THE BASE YEAR AND RE-ANCHOR THE  *         
003690*  RESULT TO WS-START-DOY.  DEC 31 SPECIAL CASE FIRST, THEN THE *         
003700*  GENERAL DAY-OF-YEAR WALK THROUGH THE MONTH TABLE.             *        
003710 5150-COMPUTE-CANDIDATE-DATE.                                             
003720     COMPUTE WS-CANDIDATE-CENTURY-YEAR =                                  
003730             WS-BASE-CENTURY-YEAR + REM-INCREMENT.                        
003740     DIVIDE WS-CANDIDATE-CENTURY-YEAR BY 100                              
003750         GIVING WS-NEXT-DUE-CC                                            
003760         REMAINDER WS-NEXT-DUE-YY.                                        
003770     MOVE WS-CANDIDATE-CENTURY-YEAR TO WS-LEAP-TEST-YEAR.                 
003780     PERFORM 5200-TEST-LEAP-YEAR THRU 5200-EXIT.                          
003790*        DEC-31 SPECIAL CASE - A START DATE ON THE LAST DAY OF   *        
003800*        ITS OWN YEAR ALWAYS RE-ANCHORS TO DEC 31 IN THE TARGET  *        
003810*        YEAR, LEAP OR NOT, RATHER THAN WALKING THE MONTH TABLE. *        
003820     IF WS-START-DOY = WS-START-YEAR-LEN                                  
003830         MOVE 12 TO WS-NEXT-DUE-MM                                        
003840         MOVE 31 TO WS-NEXT-DUE-DD                                        
003850         GO TO 5150-EXIT.                                                 
003860     MOVE WS-START-DOY TO WS-DOY-REMAIN.                                  
003870     SET WS-MO-IDX TO 1.                                                  
003880*        WALK THE MONTH TABLE, SUBTRACTING EACH MONTH'S LENGTH   *        
003890*        UNTIL THE REMAINDER FITS WITHIN THE CURRENT MONTH - THAT*        
003900*        REMAINDER IS THE TARGET YEAR'S DAY-OF-MONTH.  A FEB 29  *        
003910*        START DATE FALLS BACK TO FEB 28 HERE WHEN THE TARGET    *        
003920*        YEAR IS NOT LEAP, SINCE THE TABLE ENTRY STAYS AT 28.    *        
003930 5155-FIND-MONTH.                                                         
003940     MOVE WS-MONTH-LEN-ENTRY (WS-MO-IDX) TO WS-DOY-MONTH-LEN.             
003950     IF WS-MO-IDX = 2 AND WS-YEAR-IS-LEAP                                 
003960         MOVE 29 TO WS-DOY-MONTH-LEN.                                     
003970     IF WS-DOY-REMAIN NOT > WS-DOY-MONTH-LEN                              
003980         SET WS-NEXT-DUE-MM TO WS-MO-IDX                                  
003990         MOVE WS-DOY-REMAIN TO WS-NEXT-DUE-DD                             
004000         GO TO 5150-EXIT.                                                 
004010     SUBTRACT WS-DOY-MONTH-LEN FROM WS-DOY-REMAIN.                        
004020     SET WS-MO-IDX UP BY 1.                                               
004030     GO TO 5155-FIND-MONTH.                                               
004040 5150-EXIT.                                                               
004050     EXIT.                                                                
004060*                                                                *        
004070*  5200 - MANUAL MOD-4/MOD-100/MOD-400 LEAP TEST.  CALLER LOADS *         
004080*  WS-LEAP-TEST-YEAR FIRST (SEE 5060 AND 5150 ABOVE).            *        
004090 5200-TEST-LEAP-YEAR.                                                     
004100     MOVE "N" TO WS-LEAP-YEAR-SW.                                         
004110*        NOT DIVISIBLE BY 4 - COMMON YEAR, DONE.                *         
004120     DIVIDE WS-LEAP-TEST-YEAR BY 4                                        
004130         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REMAIN-4.              
004140     IF WS-LEAP-REMAIN-4 NOT = ZERO                                       
004150         GO TO 5200-EXIT.                                                 
004160*        DIVISIBLE BY 4 BUT NOT BY 100 - LEAP.                  *         
004170     DIVIDE WS-LEAP-TEST-YEAR BY 100                                      
004180         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REMAIN-100.            
004190     IF WS-LEAP-REMAIN-100 NOT = ZERO                                     
004200         MOVE "Y" TO WS-LEAP-YEAR-SW                                      
004210         GO TO 5200-EXIT.                                                 
004220*        CENTURY YEAR - LEAP ONLY IF ALSO DIVISIBLE BY 400.     *         
004230     DIVIDE WS-LEAP-TEST-YEAR BY 400                                      
004240         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REMAIN-400.            
004250     IF WS-LEAP-REMAIN-400 = ZERO                                         
004260         MOVE "Y" TO WS-LEAP-YEAR-SW.                                     
004270 5200-EXIT.                                                               
004280     EXIT.                                                                
004290*                                                                *        
004300*  5300 - END-DATE CUTOFF, TESTED AGAINST THE COMPUTED NEXT     *         
004310*  DATE (NOT THE RUN DATE) PER THE REVISED RULE.                 *        
004320 5300-CHECK-END-DATE.                                                     
004330     IF REM-END-DATE = ZERO                                               
004340         MOVE "Y" TO WS-SCHEDULE-SW                                       
004350         GO TO 5300-EXIT.                                                 
004360     IF WS-NEXT-DUE-DATE < REM-END-DATE                                   
004370         MOVE "Y" TO WS-SCHEDULE-SW                                       
004380         GO TO 5300-EXIT.                                                 
004390     ADD 1 TO WS-REMINDERS-EXPIRED-CNT.                                   
004400 5300-EXIT.                                                               
004410     EXIT.                                                                
004420*----------------------------------------------------------------*        
004430*  6000/7000 SERIES - WRITE SCHEDULE RECORDS                     *        
004440*----------------------------------------------------------------*        
004450*                                                                *        
004460*  6000 - ONE "DD" ROW PER REMINDER CLEARED BY 5300-CHECK-END-   *        
004470*  DATE.  THE RUN DATE IS RESTAMPED HERE RATHER THAN LEFT OVER   *        
004480*  FROM THE HEADER SO A CORE DUMP MID-RUN CANNOT LEAVE A DETAIL  *        
004490*  ROW WITH A BLANK RUN-DATE FIELD.                              *        
004500 6000-WRITE-DETAIL-RECORD.                                                
004510     MOVE WS-RUN-DATE TO RSC-RUN-DATE.                                    
004520     MOVE "DD" TO RSC-RECORD-TYPE-CDE.                                    
004530     MOVE REM-ID TO SCH-REMINDER-ID.                                      
004540     MOVE WS-NEXT-DUE-DATE TO SCH-DUE-DATE.                               
004550     WRITE REMINDER-SCHEDULE-RECORD.                                      
004560     ADD 1 TO WS-SCHEDULES-WRITTEN-CNT.                                   
004570 6000-EXIT.                                                               
004580     EXIT.                                                                
004590*                                                                *        
004600*  7000 - TRAILER CARRIES READ-VS-WRITTEN COUNTS SO THE          *        
004610*  DOWNSTREAM CALENDAR LOAD CAN CONFIRM IT RECEIVED EVERY ROW    *        
004620*  THIS RUN PRODUCED BEFORE IT COMMITS THE SCHEDULE.             *        
004630 7000-WRITE-TRAILER-RECORD.                                               
004640     MOVE WS-RUN-DATE TO RSC-RUN-DATE.                                    
004650     MOVE "TT" TO RSC-RECORD-TYPE-CDE.                                    
004660     MOVE WS-REMINDERS-READ-CNT TO RSC-TOTAL-REMINDERS-READ.              
004670     MOVE WS-SCHEDULES-WRITTEN-CNT TO RSC-TOTAL-SCHEDULES-WRITE.          
004680     WRITE REMINDER-SCHEDULE-RECORD.                                      
004690 7000-EXIT.                                                               
004700     EXIT.                                                                
004710*----------------------------------------------------------------*        
004720*  8000 SERIES - CONTROL TOTAL REPORT                            *        
004730*----------------------------------------------------------------*        
004740 8000-PRINT-CONTROL-TOTALS.                                               
004750     DISPLAY "*********************************************".             
004760     DISPLAY "*  YEARLY REMINDER SCHEDULER - CONTROLS    *".              
004770     DISPLAY "*********************************************".             
004780     DISPLAY "REMINDERS READ ........ " WS-REMINDERS-READ-CNT.            
004790     DISPLAY "REMINDERS DISABLED .... " WS-REMINDERS-DISABLED-CNT.        
004800     DISPLAY "REMINDERS EXPIRED ..... " WS-REMINDERS-EXPIRED-CNT.         
004810     DISPLAY "SCHEDULES WRITTEN ..... " WS-SCHEDULES-WRITTEN-CNT.         
004820 8000-EXIT.                                                               
004830     EXIT.                                                                
004840*----------------------------------------------------------------*        
004850*  9000 SERIES - TERMINATION                                     *        
004860*----------------------------------------------------------------*        
004870*        NORMAL CLOSE - NO DELETE/RENAME STEP.  THE OPERATOR'S   *        
004880*        JCL HANDLES DISPOSITION OF THE SCHEDULE FILE ONCE THIS  *        
004890*        STEP COMPLETES WITH A ZERO CONDITION CODE.              *        
004900 9000-TERMINATE.                                                          
004910     CLOSE REMINDER-FILE.                                                 
004920     CLOSE SCHEDULE-FILE.                                                 
004930 9000-EXIT.                                                               
004940     EXIT.                                                                
