000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    REMINDER-RECORD.                                          
000030 AUTHOR.        M E WOJCIK.                                               
000040 INSTALLATION.  MIDWEST TRUST DATA SERVICES - PERSONAL LEDGER DIV.        
000050 DATE-WRITTEN.  01/06/1993.                                               
000060 DATE-COMPILED. 01/06/1993.                                               
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000080*----------------------------------------------------------------*        
000090*  RMR.TIP05  -  REMINDER RECORD                                 *        
000100*  ONE RECORD PER YEARLY-RECURRING REMINDER.  READ SEQUENTIALLY  *        
000110*  BY THE YEARLY REMINDER SCHEDULER TO COMPUTE THE NEXT DUE      *        
000120*  DATE OF EACH ENABLED REMINDER.                                *        
000130*----------------------------------------------------------------*        
000140*  CHANGE LOG                                                    *        
000150*    DATE       WHO   REQ NO    DESCRIPTION                     *         
000160*    --------   ----  --------  ----------------------------    *         
000170*    01/06/93   MEW   ML-0304   ORIGINAL LAYOUT.                 *        
000180*    04/14/94   MEW   ML-0312   ADDED REM-END-DATE FOR REMINDERS *        
000190*                                THAT STOP RECURRING.            *        
000200*    03/14/98   PJK   ML-0393   Y2K - VERIFIED CC-YY-MM-DD VIEW  *        
000210*                                BELOW HANDLES CENTURY 20 SPAN.  *        
000220*    06/22/02   NBS   ML-0462   ADDED REM-LEAP-DAY-SW ALTERNATE  *        
000230*                                VIEW USED BY THE FEB 29 CHECK.  *        
000240*----------------------------------------------------------------*        
000250 ENVIRONMENT DIVISION.                                                    
000260 CONFIGURATION SECTION.                                                   
000270 SPECIAL-NAMES.                                                           
000280     C01 IS TOP-OF-FORM                                                   
000290     UPSI-4 ON STATUS IS RMR-TEST-RUN.                                    
000300 INPUT-OUTPUT SECTION.                                                    
000310 FILE-CONTROL.                                                            
000320     SELECT REMINDER-RECORD ASSIGN TO REMFILE.                            
000330 DATA DIVISION.                                                           
000340 FILE SECTION.                                                            
000350 FD  REMINDER-RECORD.                                                     
000360 01  REMINDER-RECORD.                                                     
000370*        HEADER/DETAIL PAIR - ONE "RMH" HEADER FOLLOWED BY ONE   *        
000380*        "RMD" ROW PER ENABLED OR DISABLED REMINDER ON FILE.     *        
000390     05  RMR-RECORD-CODE                 PIC X(03).                       
000400         88  RMR-HEADER-RECORD               VALUE "RMH".                 
000410         88  RMR-DETAIL-RECORD               VALUE "RMD".                 
000420     05  RMR-SEQUENCE-NUMBER              PIC 9(03).                      
000430     05  RMR-DETAIL-AREA.                                                 
000440*            OPERATOR-ASSIGNED REMINDER ID - THE KEY THE YEARLY  *        
000450*            SCHEDULER CARRIES ONTO ITS SCHEDULE OUTPUT ROW.     *        
000460         10  REM-ID                       PIC X(10).                      
000470*            ANNIVERSARY DATE THE REMINDER RECURS ON EACH YEAR.  *        
000480         10  REM-START-DATE               PIC 9(08).                      
000490         10  REM-START-DATE-BRK REDEFINES REM-START-DATE.                 
000500             15  REM-START-CC             PIC 9(02).                      
000510             15  REM-START-YY             PIC 9(02).                      
000520             15  REM-START-MM             PIC 9(02).                      
000530             15  REM-START-DD             PIC 9(02).                      
000540*            LAST YEAR THE SCHEDULER ACTUALLY FIRED THIS         *        
000550*            REMINDER - CARRIED FORWARD SO A RE-RUN DOES NOT     *        
000560*            RECOMPUTE A DUE DATE ALREADY ISSUED.                *        
000570         10  REM-LAST-DATE                PIC 9(08).                      
000580         10  REM-LAST-DATE-BRK REDEFINES REM-LAST-DATE.                   
000590             15  REM-LAST-CC              PIC 9(02).                      
000600             15  REM-LAST-YY              PIC 9(02).                      
000610             15  REM-LAST-MM              PIC 9(02).                      
000620             15  REM-LAST-DD              PIC 9(02).                      
000630*            OPTIONAL LAST YEAR TO FIRE - ZERO MEANS THE REMINDER*        
000640*            RECURS INDEFINITELY (ML-0312).                      *        
000650         10  REM-END-DATE                 PIC 9(08).                      
000660*            YEARS BETWEEN OCCURRENCES - NORMALLY 01, BUT A      *        
000670*            BIENNIAL OR TRIENNIAL REMINDER SETS 02 OR 03.       *        
000680         10  REM-INCREMENT                PIC 9(02).                      
000690         10  REM-ENABLED                  PIC X(01).                      
000700             88  REM-IS-ENABLED               VALUE "Y".                  
000710             88  REM-IS-DISABLED              VALUE "N" " ".              
000720*            SET WHEN REM-START-DATE IS FEBRUARY 29 - THE        *        
000730*            SCHEDULER USES THIS TO ROUTE NON-LEAP YEARS TO      *        
000740*            FEBRUARY 28 RATHER THAN OVERFLOWING INTO MARCH.     *        
000750         10  RMR-LEAP-DAY-SW              PIC X(01).                      
000760             88  RMR-START-IS-LEAP-DAY        VALUE "Y".                  
000770             88  RMR-START-NOT-LEAP-DAY       VALUE "N" " ".              
000780*            SET WHEN REM-START-DATE FALLS ON DECEMBER 31 - USED *        
000790*            BY ML-0462 SO THE YEAR-END EDGE CASE IS FLAGGED     *        
000800*            THE SAME WAY THE LEAP-DAY EDGE CASE IS.             *        
000810         10  RMR-LAST-YEAR-END-SW         PIC X(01).                      
000820             88  RMR-START-IS-YEAR-END        VALUE "Y".                  
000830             88  RMR-START-NOT-YEAR-END       VALUE "N" " ".              
000840         10  FILLER                       PIC X(22).                      
000850*        TRAILER VIEW - COUNT OF REMINDERS ON FILE, WRITTEN BY   *        
000860*        THE MAINTENANCE JOB THAT ADDS OR RETIRES REMINDERS.     *        
000870     05  RMR-TRAILER-AREA REDEFINES RMR-DETAIL-AREA.                      
000880         10  RMR-TOTAL-REMINDERS-CNT      PIC 9(07).                      
000890         10  FILLER                       PIC X(60).                      
000900*----------------------------------------------------------------*        
000910*  RECORD LAYOUT MEMBER - RESTATED INLINE IN THE YEARLY REMINDER *        
000920*  SCHEDULER'S FD REMINDER-FILE.  STUB PROCEDURE DIVISION FOR    *        
000930*  STANDALONE COMPILE AND SELF-TEST UNDER UPSI-4.                *        
000940*----------------------------------------------------------------*        
000950 WORKING-STORAGE SECTION.                                                 
000960 77  WS-SELFTEST-CNT               PIC 9(03)  COMP  VALUE ZERO.           
000970 PROCEDURE DIVISION.                                                      
000980 0000-COPYBOOK-STUB.                                                      
000990     IF RMR-TEST-RUN                                                      
001000         PERFORM 0100-SELFTEST-DISPLAY THRU 0100-EXIT.                    
001010     DISPLAY "RMR.TIP05 IS A RECORD LAYOUT MEMBER - NOT RUN".             
001020     STOP RUN.                                                            
001030 0100-SELFTEST-DISPLAY.                                                   
001040     ADD 1 TO WS-SELFTEST-CNT.                                            
001050     DISPLAY "RMR.TIP05 SELF-TEST SWITCH ON - PASS "                      
001060             WS-SELFTEST-CNT.                                             
001070 0100-EXIT.                                                               
001080     EXIT.                                                                
