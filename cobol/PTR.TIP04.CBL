000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    POSTED-TRANSACTION-RECORD.                                
000030 AUTHOR.        D K TREVINO.                                              
000040 INSTALLATION.  MIDWEST TRUST DATA SERVICES - PERSONAL LEDGER DIV.        
000050 DATE-WRITTEN.  11/18/1988.                                               
000060 DATE-COMPILED. 11/18/1988.                                               
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000080*----------------------------------------------------------------*        
000090*  PTR.TIP04  -  POSTED TRANSACTION RECORD                       *        
000100*  OUTPUT OF THE OFX IMPORT PROCESSOR.  ONE RECORD PER LEDGER    *        
000110*  POSTING GENERATED FROM AN IMPORTED BANK OR BROKER FEED        *        
000120*  TRANSACTION, INCLUDING THE SEPARATE FEE POSTINGS.             *        
000130*----------------------------------------------------------------*        
000140*  CHANGE LOG                                                    *        
000150*    DATE       WHO   REQ NO    DESCRIPTION                     *         
000160*    --------   ----  --------  ----------------------------    *         
000170*    11/18/88   DKT   ML-0203   ORIGINAL LAYOUT - SINGLE AND     *        
000180*                                DOUBLE ENTRY CASH POSTINGS.     *        
000190*    07/09/90   DKT   ML-0249   ADDED INVESTMENT POSTING TYPES   *        
000200*                                DIVIDEND/REINVESTDIV/BUY/SELL.  *        
000210*    04/22/91   RLH   ML-0269   ADDED PST-TYPE-FEE FOR SEPARATE  *        
000220*                                COMMISSION AND OTHER-FEE ROWS.  *        
000230*    01/06/93   MEW   ML-0303   ADDED PST-UNITS/PST-UNIT-PRICE   *        
000240*                                FOR INVESTMENT POSTINGS.        *        
000250*    03/14/98   PJK   ML-0392   Y2K - VERIFIED CC-YY-MM-DD VIEW  *        
000260*                                BELOW HANDLES CENTURY 20 SPAN.  *        
000270*    06/19/01   NBS   ML-0456   ADDED PST-DIRECTION-SW ALTERNATE *        
000280*                                VIEW FOR THE RECONCILE EXTRACT. *        
000290*----------------------------------------------------------------*        
000300 ENVIRONMENT DIVISION.                                                    
000310 CONFIGURATION SECTION.                                                   
000320 SPECIAL-NAMES.                                                           
000330     C01 IS TOP-OF-FORM                                                   
000340     UPSI-3 ON STATUS IS PTR-TEST-RUN.                                    
000350 INPUT-OUTPUT SECTION.                                                    
000360 FILE-CONTROL.                                                            
000370     SELECT POSTED-TRANSACTION-RECORD ASSIGN TO POSTFILE.                 
000380 DATA DIVISION.                                                           
000390 FILE SECTION.                                                            
000400 FD  POSTED-TRANSACTION-RECORD.                                           
000410 01  POSTED-TRANSACTION-RECORD.                                           
000420*        DETAIL/TRAILER FLAT-FILE PATTERN - ONE "PTD" ROW PER    *        
000430*        POSTING, ONE "PTT" TRAILER CARRYING THE RUN'S COUNTS    *        
000440*        AND GRAND TOTAL AMOUNT (SEE THE REDEFINE BELOW).        *        
000450     05  PST-RECORD-CODE                 PIC X(03).                       
000460         88  PST-DETAIL-RECORD               VALUE "PTD".                 
000470         88  PST-TRAILER-RECORD              VALUE "PTT".                 
000480     05  PST-SEQUENCE-NUMBER              PIC 9(03).                      
000490     05  PST-DETAIL-AREA.                                                 
000500*            FITID CARRIED FORWARD UNCHANGED FROM THE IMPORT     *        
000510*            TRANSACTION SO DOWNSTREAM RECONCILE CAN TIE BACK.   *        
000520         10  PST-FITID                    PIC X(30).                      
000530*            POSTING TYPE - SINGLE/DOUBLE ARE PLAIN CASH ENTRIES,*        
000540*            THE INVESTMENT TYPES AND FEE ARE BUILT BY THE 5000  *        
000550*            SERIES OF THE OFX IMPORT PROCESSOR.                 *        
000560         10  PST-TYPE                     PIC X(12).                      
000570             88  PST-TYPE-SINGLE              VALUE "SINGLE".             
000580             88  PST-TYPE-DOUBLE               VALUE "DOUBLE".            
000590             88  PST-TYPE-DIVIDEND             VALUE "DIVIDEND".          
000600             88  PST-TYPE-REINVESTDIV         VALUE "REINVESTDIV".        
000610             88  PST-TYPE-BUYSHARE             VALUE "BUYSHARE".          
000620             88  PST-TYPE-SELLSHARE            VALUE "SELLSHARE".         
000630             88  PST-TYPE-FEE                  VALUE "FEE".               
000640*            DEBIT/CREDIT SIDE ACCOUNT NUMBERS - FOR A SINGLE    *        
000650*            ENTRY BOTH SIDES CARRY THE SAME BASE ACCOUNT.       *        
000660         10  PST-DEBIT-ACCT                PIC X(20).                     
000670         10  PST-CREDIT-ACCT               PIC X(20).                     
000680*            SECURITY SYMBOL, BLANK FOR PLAIN CASH POSTINGS.     *        
000690         10  PST-SECURITY                  PIC X(08).                     
000700*            POSTED AMOUNT - ALWAYS NON-NEGATIVE EXCEPT ON A     *        
000710*            SINGLE-ENTRY CASH POSTING, WHICH KEEPS THE IMPORT   *        
000720*            RECORD'S ORIGINAL SIGN.  THE SIGN VIEW BELOW LETS   *        
000730*            A REPORT PARAGRAPH TEST THE SIGN BYTE DIRECTLY.     *        
000740         10  PST-AMOUNT                    PIC S9(11)V99.                 
000750         10  PST-DIRECTION-SW REDEFINES PST-AMOUNT.                       
000760             15  PST-AMOUNT-SIGN           PIC X(01).                     
000770             15  PST-AMOUNT-DIGITS         PIC 9(10)V99.                  
000780*            UNITS/UNIT PRICE - MEANINGFUL ONLY FOR THE FOUR     *        
000790*            INVESTMENT POSTING TYPES ABOVE.                     *        
000800         10  PST-UNITS                     PIC S9(09)V9(04).              
000810         10  PST-UNIT-PRICE                PIC S9(09)V9(04).              
000820*            POSTING DATE, WITH THE SHOP'S STANDARD CC/YY/MM/DD  *        
000830*            BREAKOUT VIEW (SEE ML-0392 Y2K CONFIRMATION).       *        
000840         10  PST-DATE                      PIC 9(08).                     
000850         10  PST-DATE-BRK REDEFINES PST-DATE.                             
000860             15  PST-DATE-CC               PIC 9(02).                     
000870             15  PST-DATE-YY               PIC 9(02).                     
000880             15  PST-DATE-MM               PIC 9(02).                     
000890             15  PST-DATE-DD               PIC 9(02).                     
000900         10  PST-MEMO                      PIC X(40).                     
000910         10  PST-PAYEE                     PIC X(40).                     
000920         10  FILLER                        PIC X(06).                     
000930*        TRAILER VIEW - POSTED COUNT, ERROR COUNT, AND GRAND     *        
000940*        TOTAL POSTED AMOUNT WRITTEN AT THE END OF THE RUN.      *        
000950     05  PST-TRAILER-AREA REDEFINES PST-DETAIL-AREA.                      
000960         10  PST-TOTAL-POSTED-CNT          PIC 9(07).                     
000970         10  PST-TOTAL-ERROR-CNT           PIC 9(07).                     
000980         10  PST-TOTAL-AMOUNT              PIC S9(13)V99.                 
000990         10  FILLER                        PIC X(194).                    
001000*----------------------------------------------------------------*        
001010*  RECORD LAYOUT MEMBER - RESTATED INLINE IN OFXIMP01'S FD       *        
001020*  POSTED-FILE.  STUB PROCEDURE DIVISION FOR STANDALONE COMPILE  *        
001030*  AND SELF-TEST UNDER UPSI-3 PER SHOP CONVENTION.               *        
001040*----------------------------------------------------------------*        
001050 WORKING-STORAGE SECTION.                                                 
001060 77  WS-SELFTEST-CNT               PIC 9(03)  COMP  VALUE ZERO.           
001070 PROCEDURE DIVISION.                                                      
001080 0000-COPYBOOK-STUB.                                                      
001090     IF PTR-TEST-RUN                                                      
001100         PERFORM 0100-SELFTEST-DISPLAY THRU 0100-EXIT.                    
001110     DISPLAY "PTR.TIP04 IS A RECORD LAYOUT MEMBER - NOT RUN".             
001120     STOP RUN.                                                            
001130 0100-SELFTEST-DISPLAY.                                                   
001140     ADD 1 TO WS-SELFTEST-CNT.                                            
001150     DISPLAY "PTR.TIP04 SELF-TEST SWITCH ON - PASS "                      
001160             WS-SELFTEST-CNT.                                             
001170 0100-EXIT.                                                               
001180     EXIT.                                                                
